000100*--------------------------------------------------------------*
000200* BBTRAN750.DD.CBL
000300* TRANSACTIONS-OUT.DAT record -- one ledger entry per
000400* contribution, gain, payment or loss applied by the day
000500* loop.  output is append-only, chronological within the run,
000600* same as the old 750-byte transaction-history extract this
000700* shop used to feed the statement-print vendor.
000800*--------------------------------------------------------------*
000900 01  BBTRAN-RECORD.
001000     05  TH-DATE                      PIC 9(8).
001100     05  TH-AMOUNT                     PIC S9(9)V99 COMP-3.
001200     05  TH-SOURCE-ACTION              PIC X(20).
001300     05  TH-SOURCE-NAME                PIC X(40).
001400     05  TH-SOURCE-ORIGINAL            PIC S9(9)V99 COMP-3.
001500     05  TH-SOURCE-UPDATED             PIC S9(9)V99 COMP-3.
001600     05  TH-DEST-ACTION                PIC X(20).
001700     05  TH-DEST-NAME                  PIC X(40).
001800     05  TH-DEST-ORIGINAL              PIC S9(9)V99 COMP-3.
001900     05  TH-DEST-UPDATED               PIC S9(9)V99 COMP-3.
002000     05  TH-SOURCE-SHOW-CHANGE         PIC X(1).
002100         88  TH-SHOW-SOURCE-CHANGE       VALUE 'Y'.
002200     05  TH-DEST-SHOW-CHANGE           PIC X(1).
002300         88  TH-SHOW-DEST-CHANGE         VALUE 'Y'.
002400     05  TH-DATE-R REDEFINES TH-DATE.
002500         10  TH-DATE-YYYY              PIC 9(4).
002600         10  TH-DATE-MM                PIC 9(2).
002700         10  TH-DATE-DD                PIC 9(2).
002800     05  FILLER                        PIC X(40).
002900*
