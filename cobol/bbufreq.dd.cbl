000100*--------------------------------------------------------------*
000200* BBUFREQ.DD.CBL
000300* frequency-code domain -- shared by every gain, loss,
000400* contribution, payment and budget-item next-date stepper.
000500* copy into working-storage wherever a FREQ field is tested.
000600*--------------------------------------------------------------*
000700 01  BBFREQ-CODE-GROUP.
000800     05  BBFREQ-CODE                  PIC X(1).
000900         88  BBFREQ-ONE-TIME            VALUE '1'.
001000         88  BBFREQ-DAILY               VALUE '2'.
001100         88  BBFREQ-WEEKLY              VALUE '3'.
001200         88  BBFREQ-BIWEEKLY            VALUE '4'.
001300         88  BBFREQ-MONTHLY             VALUE '5'.
001400         88  BBFREQ-YEARLY              VALUE '6'.
001500         88  BBFREQ-VALID               VALUE '1' '2' '3' '4'
001600                                               '5' '6'.
001700     05  FILLER                       PIC X(1).
001800* days in a period, used by toggle (frequency normalization)
001900* and by the budget-item weekly/monthly proration math.
002000 01  BBFREQ-PERIOD-DAYS.
002100     05  BBFP-DAILY                   PIC S9(5)V9(4) COMP-3
002200                                        VALUE 1.0000.
002300     05  BBFP-WEEKLY                  PIC S9(5)V9(4) COMP-3
002400                                        VALUE 7.0000.
002500     05  BBFP-BIWEEKLY                PIC S9(5)V9(4) COMP-3
002600                                        VALUE 14.0000.
002700     05  BBFP-MONTHLY                 PIC S9(5)V9(4) COMP-3
002800                                        VALUE 30.4375.
002900     05  BBFP-YEARLY                  PIC S9(5)V9(4) COMP-3
003000                                        VALUE 365.2500.
003100     05  FILLER                       PIC X(1).
003200* calendar.day_of_week convention used by the budget reset
003300* rule -- 1=Sunday .. 7=Saturday.
003400 01  BBFREQ-DOW-GROUP.
003500     05  BBFREQ-DOW                   PIC 9(1).
003600         88  BBFREQ-SUNDAY              VALUE 1.
003700         88  BBFREQ-SATURDAY            VALUE 7.
003800     05  FILLER                       PIC X(1).
003900*
