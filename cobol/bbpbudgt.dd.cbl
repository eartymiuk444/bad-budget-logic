000100*--------------------------------------------------------------*
000200* BBPBUDGT.DD.CBL
000300* BUDGET-ITEMS.DAT / BUDGET-ITEMS-OUT.DAT record (extends the
000400* LOSS layout in BBWLOSS.DD.CBL with the remaining-amount
000500* bookkeeping fields) and the single-record BUDGET-SETTINGS.DAT
000600* layout.  kept as a lowercase-field duplicate of the LOSS
000700* copybook's date redefinitions the way the old BOA extract
000800* kept a second case-folded copy of the LPS layout for the
000900* downstream billing tool -- here it is the remain-action
001000* walk that needs its own view of the same dates.
001100*--------------------------------------------------------------*
001200 01  BBBITM-RECORD.
001300     05  BI-LOSS-FIELDS.
001400         10  BI-EXPENSE-DESC          PIC X(40).
001500         10  BI-AMOUNT                PIC S9(9)V99 COMP-3.
001600         10  BI-FREQ                  PIC X(1).
001700         10  BI-END-DATE              PIC 9(8).
001800         10  BI-SOURCE-NAME           PIC X(40).
001900         10  BI-NEXT-DATE             PIC 9(8).
002000     05  BI-PRORATED-START            PIC X(1).
002100         88  BI-USES-PRORATION          VALUE 'Y'.
002200     05  BI-PLUS-AMOUNT               PIC S9(7)V99 COMP-3
002300                                        VALUE 1.00.
002400     05  BI-MINUS-AMOUNT              PIC S9(7)V99 COMP-3
002500                                        VALUE -1.00.
002600     05  BI-CURR-AMOUNT               PIC S9(9)V99 COMP-3.
002700     05  BI-REMAIN-ACTION             PIC X(1).
002800         88  BI-REMAIN-ACCUMULATES      VALUE 'A'.
002900         88  BI-REMAIN-DISAPPEARS       VALUE 'D'.
003000         88  BI-REMAIN-ADDS-BACK        VALUE 'B'.
003100     05  FILLER                       PIC X(14).
003200*
003300 01  BBBSET-RECORD.
003400     05  BUD-SOURCE-NAME              PIC X(40).
003500     05  BUD-AUTO-RESET               PIC X(1).
003600         88  BUD-AUTO-RESET-ON          VALUE 'Y'.
003700     05  BUD-WEEKLY-RESET-DAY         PIC 9(1).
003800     05  BUD-MONTHLY-RESET-DAY        PIC 9(2).
003900     05  FILLER                       PIC X(16).
004000*
004100* working redefinitions -- next-loss-date torn into yy/mm/dd
004200* for the budget reset rule (BUD-MONTHLY-RESET-DAY clamped to
004300* the last day of a short month), plus the day-by-day amount
004400* recorded on each predict row while the remaining-amount
004500* walk runs at commit time.
004600*
004700 01  BBBITM-DATE-WORK.
004800     05  BBBD-NEXT-DATE-R.
004900         10  BBBD-ND-YYYY             PIC 9(4).
005000         10  BBBD-ND-MM               PIC 9(2).
005100         10  BBBD-ND-DD               PIC 9(2).
005200     05  BBBD-END-DATE-R.
005300         10  BBBD-ED-YYYY             PIC 9(4).
005400         10  BBBD-ED-MM               PIC 9(2).
005500         10  BBBD-ED-DD               PIC 9(2).
005600     05  BBBD-RESET-CANDIDATE-R.
005700         10  BBBD-RC-YYYY             PIC 9(4).
005800         10  BBBD-RC-MM               PIC 9(2).
005900         10  BBBD-RC-DD               PIC 9(2).
006000     05  BBBD-DAYS-REMAINING          PIC S9(5) COMP-3.
006100     05  BBBD-TOTAL-DAYS              PIC S9(5) COMP-3.
006200     05  BBBD-AMOUNT-DUE              PIC S9(9)V99 COMP-3.
006300     05  FILLER                       PIC X(4).
006400*
