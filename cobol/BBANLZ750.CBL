000100*--------------------------------------------------------------*
000200* THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 8/1/2024
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    BBANLZ750.
000600 AUTHOR.        G. TRAUB.
000700 INSTALLATION.  BADBUDGET PERSONAL FINANCE - BATCH SYSTEMS.
000800 DATE-WRITTEN.  02/11/1993.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100*--------------------------------------------------------------*
001200* C H A N G E   L O G
001300*--------------------------------------------------------------*
001400* 02/11/93  GT  ORIGINAL - CASH-FLOW SUMMARY SIDE OF THE BUDGET
001500*               WORKSHEET, SPLIT OUT OF THE INTERACTIVE SCREEN
001600*               SO THE "WHAT-IF" RUN CAN BATCH IT OVERNIGHT.
001700* 05/04/93  GT  ADDED DEBT-FLOW SUMMARY (CREDIT CARD LOSSES
001800*               MINUS DEBT PAYMENTS).
001900* 09/16/93  RW  PER-SOURCE MONEY-OUT BREAKOUT ADDED FOR THE
002000*               "WHO AM I PAYING" SCREEN.
002100* 02/02/94  RW  GOAL-AMOUNT / GOAL-DATE FORMULAS MOVED IN FROM
002200*               THE OLD SAVINGS WORKSHEET CALCULATOR.
002300* 06/18/94  GT  SIMPLE AND COMPOUND INTEREST-PAID FORMULAS
002400*               ADDED FOR THE LOAN PAYOFF WORKSHEET.
002500* 11/30/94  RW  CONTRIBUTION-AMOUNT SOLVER ADDED - ITERATES
002600*               INSTEAD OF CLOSED FORM BECAUSE THE OLD GOAL-
002700*               WITH-INTEREST FORMULA WOULDN'T INVERT CLEANLY.
002800* 01/04/99  LMS US1199  CENTURY WINDOW CHECK ON THE REFERENCE-      US1199
002900*               DATE COMMAND-LINE PARAMETER FOR Y2K ROLLOVER.
003000* 06/23/99  LMS US1245  CONFIRMED NO 2-DIGIT YEAR FIELDS            US1245
003100*               REMAIN IN THE ANALYSIS ACCUMULATOR COPYBOOK.
003200* 03/09/02  LMS US1622  WEEKLY/BIWEEKLY PERIOD-DAYS CONSTANTS       US1622
003300*               PULLED OUT TO THE SHARED FREQUENCY COPYBOOK -
003400*               WERE HARD-CODED IN THREE PLACES BEFORE THIS.
003500* 07/14/06  PDK US2188  ITERATION CAP ON THE CONTRIBUTION-          US2188
003600*               AMOUNT SOLVER RAISED FROM 360 TO 1200 - LONG-
003700*               HORIZON GOALS AT LOW INTEREST WERE NOT
003800*               CONVERGING IN TIME.
003900* 11/02/12  PDK US2801  SOURCE-MONEY-OUT AND CREDIT-CARD-           US2801
004000*               MONEY-OUT BROKEN OUT OF THE NET-DEBT-FLOW
004100*               PARAGRAPH INTO THEIR OWN PASS - WERE GIVING
004200*               WRONG TOTALS WHEN A DEBT HAD NO PAYMENT.
004300* 09/20/16  JCH US3301  COMPOUND-INTEREST GOAL-DATE FORMULA         US3301
004310*               ADDED - PRIOR RELEASE ONLY HAD THE SIMPLE VARIANT.
004500* 08/01/24  JCH US4411  NEW COMPANION JOB TO BBPRED2000 -           US4411
004600*               THE SAME SIX MASTER FILES AND RUNS THE CASH-FLOW/
004700*               DEBT-FLOW ANALYSIS AND GOAL-FINDER FORMULA LIBRARY
004800*               THAT USED TO LIVE IN THE WORKSHEET'S "WHAT IF" SCREEN.
004900*--------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CONSOLE IS CRT
005500     C01 IS TOP-OF-FORM
005600     CLASS NUMERIC-SIGN-VALID IS '1' THRU '6'.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT ACCT-IN-FILE    ASSIGN TO DYNAMIC ACCT-IN-PATH
006000            ORGANIZATION RECORD SEQUENTIAL.
006100     SELECT BSET-IN-FILE    ASSIGN TO DYNAMIC BSET-IN-PATH
006200            ORGANIZATION RECORD SEQUENTIAL.
006300     SELECT DEBT-IN-FILE    ASSIGN TO DYNAMIC DEBT-IN-PATH
006400            ORGANIZATION RECORD SEQUENTIAL.
006500     SELECT GAIN-IN-FILE    ASSIGN TO DYNAMIC GAIN-IN-PATH
006600            ORGANIZATION RECORD SEQUENTIAL.
006700     SELECT LOSS-IN-FILE    ASSIGN TO DYNAMIC LOSS-IN-PATH
006800            ORGANIZATION RECORD SEQUENTIAL.
006900     SELECT RCON-OUT-FILE   ASSIGN TO DYNAMIC RCON-OUT-PATH
007000            ORGANIZATION RECORD SEQUENTIAL.
007100*
007200 DATA DIVISION.
007300*
007400 FILE SECTION.
007500*
007600 FD  ACCT-IN-FILE
007700     DATA RECORD IS ACCT-IN-REC.
007800 01  ACCT-IN-REC                      PIC X(160).
007900*
008000 FD  DEBT-IN-FILE
008100     DATA RECORD IS DEBT-IN-REC.
008200 01  DEBT-IN-REC                      PIC X(200).
008300*
008400 FD  GAIN-IN-FILE
008500     DATA RECORD IS GAIN-IN-REC.
008600 01  GAIN-IN-REC                      PIC X(100).
008700*
008800 FD  LOSS-IN-FILE
008900     DATA RECORD IS LOSS-IN-REC.
009000 01  LOSS-IN-REC                      PIC X(100).
009100*
009200 FD  BSET-IN-FILE
009300     DATA RECORD IS BSET-IN-REC.
009400 01  BSET-IN-REC                      PIC X(60).
009500*
009600 FD  RCON-OUT-FILE
009700     DATA RECORD IS RCON-OUT-REC.
009800 01  RCON-OUT-REC.
009900     COPY 'bbrcon750.dd.cbl'.
010000*
010100 WORKING-STORAGE SECTION.
010200*
010300     COPY 'bb1sacct.dd.cbl'.
010400     COPY 'bblpsdebt.dd.cbl'.
010500     COPY 'bbfgain.dd.cbl'.
010600     COPY 'bbwloss.dd.cbl'.
010700     COPY 'bbpbudgt.dd.cbl'.
010800     COPY 'bbufreq.dd.cbl'.
010900     COPY 'bbgoal750.dd.cbl'.
011000*
011100* small fixed tables of loaded masters -- this job never
011200* simulates a day, it only sums recurring amounts, so it
011300* keeps its own light-weight copies of the four feeder files
011400* rather than pulling in the full BB1500 simulation tables.
011500*
011600 01  BBANLZ-TABLES.
011700     05  BZ-ACCOUNT-COUNT             PIC S9(5) COMP-3
011800                                        VALUE 0.
011900     05  BZ-ACCOUNT-ENTRY OCCURS 200 TIMES INDEXED BY BZ-ACCT-IX.
012000         10  BZA-RECORD               PIC X(160).
012100     05  BZ-DEBT-COUNT                PIC S9(5) COMP-3
012200                                        VALUE 0.
012300     05  BZ-DEBT-ENTRY OCCURS 200 TIMES INDEXED BY BZ-DEBT-IX.
012400         10  BZD-RECORD               PIC X(200).
012500     05  BZ-GAIN-COUNT                PIC S9(5) COMP-3
012600                                        VALUE 0.
012700     05  BZ-GAIN-ENTRY OCCURS 200 TIMES INDEXED BY BZ-GAIN-IX.
012800         10  BZG-RECORD               PIC X(100).
012900     05  BZ-LOSS-COUNT                PIC S9(5) COMP-3
013000                                        VALUE 0.
013100     05  BZ-LOSS-ENTRY OCCURS 200 TIMES INDEXED BY BZ-LOSS-IX.
013200         10  BZL-RECORD               PIC X(100).
013300     05  FILLER                       PIC X(16).
013400*
013500 01  BBANLZ-PARAMETERS.
013600     05  WS-COMMAND-LINE              PIC X(100).
013700     05  WS-JOB                       PIC X(7).
013800     05  FILLER                       PIC X(5).
013900*
014000 01  VARIABLES.
014100     05  ACCT-IN-PATH.
014200         10 FILLER               PIC X(14)
014300            VALUE '/users/public/'.
014400         10 ACCT-IN-NAME         PIC X(64)
014500            VALUE 'ACCOUNTS.DAT'.
014600     05  DEBT-IN-PATH.
014700         10 FILLER               PIC X(14)
014800            VALUE '/users/public/'.
014900         10 DEBT-IN-NAME         PIC X(64)
015000            VALUE 'DEBTS.DAT'.
015100     05  GAIN-IN-PATH.
015200         10 FILLER               PIC X(14)
015300            VALUE '/users/public/'.
015400         10 GAIN-IN-NAME         PIC X(64)
015500            VALUE 'GAINS.DAT'.
015600     05  LOSS-IN-PATH.
015700         10 FILLER               PIC X(14)
015800            VALUE '/users/public/'.
015900         10 LOSS-IN-NAME         PIC X(64)
016000            VALUE 'LOSSES.DAT'.
016100     05  BSET-IN-PATH.
016200         10 FILLER               PIC X(14)
016300            VALUE '/users/public/'.
016400         10 BSET-IN-NAME         PIC X(64)
016500            VALUE 'BUDGET-SETTINGS.DAT'.
016600     05  RCON-OUT-PATH.
016700         10 FILLER               PIC X(18)
016800            VALUE '/users/public/out/'.
016900         10 RCON-OUT-NAME        PIC X(64)
017000            VALUE 'RECON-ANLZ.DAT'.
017100     05  EOF-SW                  PIC X(1) VALUE 'N'.
017200         88  AT-END-OF-FILE        VALUE 'Y'.
017300     05  SUB                     PIC S9(5) COMP VALUE 0.
017400     05  WS-TEMP-AMOUNT           PIC S9(9)V99 COMP-3.
017500     05  WS-START-DATE            PIC 9(8).
017600     05  WS-END-DATE              PIC 9(8).
017700     05  WS-ONGOING-SW            PIC X(1).
017800*
017900*--------------------------------------------------------------*
018000 PROCEDURE DIVISION.
018100*--------------------------------------------------------------*
018200*
018300 A010-MAIN-LINE.
018400     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
018500     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
018600         INTO BBGR-REFERENCE-DATE BBGR-TARGET-FREQ WS-JOB.
018700     DISPLAY '* * * * B E G I N   B B A N L Z 7 5 0'
018800         UPON CRT AT 1401.
018900     OPEN INPUT ACCT-IN-FILE DEBT-IN-FILE GAIN-IN-FILE
019000                LOSS-IN-FILE BSET-IN-FILE.
019100     OPEN OUTPUT RCON-OUT-FILE.
019200     PERFORM A011-LOAD-ACCOUNTS.
019300     PERFORM A012-LOAD-DEBTS.
019400     PERFORM A013-LOAD-GAINS.
019500     PERFORM A014-LOAD-LOSSES.
019600     PERFORM A015-LOAD-BUDGET-SETTINGS.
019700     PERFORM C030-ANALYZE-NET-GAIN-AT-FREQ.
019800     PERFORM C031-ANALYZE-NET-LOSS-AT-FREQ.
019900     PERFORM C032-ANALYZE-NET-ACCOUNT-LOSS-AT-FREQ.
020000     PERFORM C033-ANALYZE-NET-CREDITCARD-LOSS-AT-FREQ.
020100     PERFORM C034-ANALYZE-NET-PAYMENTS-AT-FREQ.
020200     PERFORM C035-ANALYZE-NET-CONTRIBUTIONS-AT-FREQ.
020300     PERFORM C036-ANALYZE-GAINS-LOSSES.
020400     PERFORM C037-ANALYZE-CASH-FLOW.
020500     PERFORM C038-ANALYZE-DEBT-FLOW.
020600     PERFORM C039-ANALYZE-SOURCE-MONEY-OUT.
020700     PERFORM C041-ANALYZE-CREDITCARD-MONEY-OUT.
020800     PERFORM END-RTN.
020900*
021000 A011-LOAD-ACCOUNTS.
021100     READ ACCT-IN-FILE AT END MOVE 'Y' TO EOF-SW.
021200     PERFORM A011A-ONE-ACCOUNT THRU A011A-EXIT
021300         UNTIL AT-END-OF-FILE.
021400     MOVE 'N' TO EOF-SW.
021500*
021600 A011A-ONE-ACCOUNT.
021700     ADD 1 TO BZ-ACCOUNT-COUNT.
021800     SET BZ-ACCT-IX TO BZ-ACCOUNT-COUNT.
021900     MOVE ACCT-IN-REC TO BZA-RECORD (BZ-ACCT-IX).
022000     READ ACCT-IN-FILE AT END MOVE 'Y' TO EOF-SW.
022100 A011A-EXIT.
022200     EXIT.
022300*
022400 A012-LOAD-DEBTS.
022500     READ DEBT-IN-FILE AT END MOVE 'Y' TO EOF-SW.
022600     PERFORM A012A-ONE-DEBT THRU A012A-EXIT
022700         UNTIL AT-END-OF-FILE.
022800     MOVE 'N' TO EOF-SW.
022900*
023000 A012A-ONE-DEBT.
023100     ADD 1 TO BZ-DEBT-COUNT.
023200     SET BZ-DEBT-IX TO BZ-DEBT-COUNT.
023300     MOVE DEBT-IN-REC TO BZD-RECORD (BZ-DEBT-IX).
023400     READ DEBT-IN-FILE AT END MOVE 'Y' TO EOF-SW.
023500 A012A-EXIT.
023600     EXIT.
023700*
023800 A013-LOAD-GAINS.
023900     READ GAIN-IN-FILE AT END MOVE 'Y' TO EOF-SW.
024000     PERFORM A013A-ONE-GAIN THRU A013A-EXIT
024100         UNTIL AT-END-OF-FILE.
024200     MOVE 'N' TO EOF-SW.
024300*
024400 A013A-ONE-GAIN.
024500     ADD 1 TO BZ-GAIN-COUNT.
024600     SET BZ-GAIN-IX TO BZ-GAIN-COUNT.
024700     MOVE GAIN-IN-REC TO BZG-RECORD (BZ-GAIN-IX).
024800     READ GAIN-IN-FILE AT END MOVE 'Y' TO EOF-SW.
024900 A013A-EXIT.
025000     EXIT.
025100*
025200 A014-LOAD-LOSSES.
025300     READ LOSS-IN-FILE AT END MOVE 'Y' TO EOF-SW.
025400     PERFORM A014A-ONE-LOSS THRU A014A-EXIT
025500         UNTIL AT-END-OF-FILE.
025600     MOVE 'N' TO EOF-SW.
025700*
025800 A014A-ONE-LOSS.
025900     ADD 1 TO BZ-LOSS-COUNT.
026000     SET BZ-LOSS-IX TO BZ-LOSS-COUNT.
026100     MOVE LOSS-IN-REC TO BZL-RECORD (BZ-LOSS-IX).
026200     READ LOSS-IN-FILE AT END MOVE 'Y' TO EOF-SW.
026300 A014A-EXIT.
026400     EXIT.
026500*
026600* BUDGET-SETTINGS.DAT is a single-record file -- the funding
026700* source name the per-source money-out breakouts filter against.
026800*
026900 A015-LOAD-BUDGET-SETTINGS.
027000     READ BSET-IN-FILE INTO BBBSET-RECORD
027100         AT END MOVE SPACES TO BBBSET-RECORD.
027200*
027300*--------------------------------------------------------------*
027400* ACTIVE-DATE-RANGE TEST -- considerableNextDate
027500*--------------------------------------------------------------*
027600* WS-START-DATE / WS-END-DATE / WS-ONGOING-SW set by the
027700* caller before PERFORM; result left in BBGR-ACTIVE-SW.
027800*--------------------------------------------------------------*
027900 B020-CONSIDERABLE-NEXT-DATE.
028000     MOVE 'N' TO BBGR-ACTIVE-SW.
028100     IF WS-START-DATE NOT > BBGR-REFERENCE-DATE
028200         AND WS-ONGOING-SW = 'Y'
028300         MOVE 'Y' TO BBGR-ACTIVE-SW.
028400     IF WS-START-DATE NOT > BBGR-REFERENCE-DATE
028500         AND WS-ONGOING-SW NOT = 'Y'
028600         AND WS-END-DATE NOT < BBGR-REFERENCE-DATE
028700         MOVE 'Y' TO BBGR-ACTIVE-SW.
028800*
028900*--------------------------------------------------------------*
029000* FREQUENCY NORMALIZATION -- toggle
029100*--------------------------------------------------------------*
029200* BBGT-SOURCE-AMOUNT and the source/target frequency codes
029300* (BBFREQ-CODE reused as scratch) are set by the caller;
029400* result left in BBGT-CONVERTED-AMOUNT.  oneTime on either
029500* side is a caller error -- this shop's worksheet never let
029600* one through, so no special trap is coded for it here.
029700*--------------------------------------------------------------*
029800 B021-TOGGLE-FREQUENCY.
029900     PERFORM B022-PERIOD-DAYS-FOR-SOURCE.
030000     COMPUTE BBGT-DAILY-AMOUNT ROUNDED =
030100         BBGT-SOURCE-AMOUNT / BBGT-SOURCE-PERIOD-DAYS.
030200     PERFORM B023-PERIOD-DAYS-FOR-TARGET.
030300     COMPUTE BBGT-CONVERTED-AMOUNT ROUNDED =
030400         BBGT-DAILY-AMOUNT * BBGT-TARGET-PERIOD-DAYS.
030500*
030600 B022-PERIOD-DAYS-FOR-SOURCE.
030700     EVALUATE TRUE
030800         WHEN BBFREQ-DAILY
030900             MOVE BBFP-DAILY TO BBGT-SOURCE-PERIOD-DAYS
031000         WHEN BBFREQ-WEEKLY
031100             MOVE BBFP-WEEKLY TO BBGT-SOURCE-PERIOD-DAYS
031200         WHEN BBFREQ-BIWEEKLY
031300             MOVE BBFP-BIWEEKLY TO BBGT-SOURCE-PERIOD-DAYS
031400         WHEN BBFREQ-MONTHLY
031500             MOVE BBFP-MONTHLY TO BBGT-SOURCE-PERIOD-DAYS
031600         WHEN BBFREQ-YEARLY
031700             MOVE BBFP-YEARLY TO BBGT-SOURCE-PERIOD-DAYS
031800     END-EVALUATE.
031900*
032000 B023-PERIOD-DAYS-FOR-TARGET.
032100     MOVE BBGR-TARGET-FREQ TO BBFREQ-CODE.
032200     EVALUATE TRUE
032300         WHEN BBFREQ-DAILY
032400             MOVE BBFP-DAILY TO BBGT-TARGET-PERIOD-DAYS
032500         WHEN BBFREQ-WEEKLY
032600             MOVE BBFP-WEEKLY TO BBGT-TARGET-PERIOD-DAYS
032700         WHEN BBFREQ-BIWEEKLY
032800             MOVE BBFP-BIWEEKLY TO BBGT-TARGET-PERIOD-DAYS
032900         WHEN BBFREQ-MONTHLY
033000             MOVE BBFP-MONTHLY TO BBGT-TARGET-PERIOD-DAYS
033100         WHEN BBFREQ-YEARLY
033200             MOVE BBFP-YEARLY TO BBGT-TARGET-PERIOD-DAYS
033300     END-EVALUATE.
033400*
033500*--------------------------------------------------------------*
033600* CASH-FLOW / DEBT-FLOW ANALYSIS FAMILY
033700*--------------------------------------------------------------*
033800 C030-ANALYZE-NET-GAIN-AT-FREQ.
033900     MOVE ZERO TO BBGA-NET-GAIN.
034000     PERFORM C030A-ONE-GAIN
034100         VARYING BZ-GAIN-IX FROM 1 BY 1
034200         UNTIL BZ-GAIN-IX > BZ-GAIN-COUNT.
034300*
034400 C030A-ONE-GAIN.
034500     MOVE BZG-RECORD (BZ-GAIN-IX) TO BBGAIN-RECORD.
034600     MOVE ZERO TO WS-START-DATE.
034700     MOVE GAIN-END-DATE TO WS-END-DATE.
034800     IF GAIN-END-DATE = ZERO
034900         MOVE 'Y' TO WS-ONGOING-SW
035000     ELSE
035100         MOVE 'N' TO WS-ONGOING-SW.
035200     PERFORM B020-CONSIDERABLE-NEXT-DATE.
035300     IF BBGR-ITEM-IS-ACTIVE
035400         MOVE GAIN-AMOUNT TO BBGT-SOURCE-AMOUNT
035500         MOVE GAIN-FREQ TO BBFREQ-CODE
035600         PERFORM B021-TOGGLE-FREQUENCY
035700         ADD BBGT-CONVERTED-AMOUNT TO BBGA-NET-GAIN.
035800*
035900 C031-ANALYZE-NET-LOSS-AT-FREQ.
036000     MOVE ZERO TO BBGA-NET-LOSS.
036100     PERFORM C031A-ONE-LOSS
036200         VARYING BZ-LOSS-IX FROM 1 BY 1
036300         UNTIL BZ-LOSS-IX > BZ-LOSS-COUNT.
036400*
036500 C031A-ONE-LOSS.
036600     MOVE BZL-RECORD (BZ-LOSS-IX) TO BBLOSS-RECORD.
036700     MOVE ZERO TO WS-START-DATE.
036800     MOVE LOSS-END-DATE TO WS-END-DATE.
036900     IF LOSS-END-DATE = ZERO
037000         MOVE 'Y' TO WS-ONGOING-SW
037100     ELSE
037200         MOVE 'N' TO WS-ONGOING-SW.
037300     PERFORM B020-CONSIDERABLE-NEXT-DATE.
037400     IF BBGR-ITEM-IS-ACTIVE
037500         MOVE LOSS-AMOUNT TO BBGT-SOURCE-AMOUNT
037600         MOVE LOSS-FREQ TO BBFREQ-CODE
037700         PERFORM B021-TOGGLE-FREQUENCY
037800         ADD BBGT-CONVERTED-AMOUNT TO BBGA-NET-LOSS.
037900*
038000* net account loss -- losses whose funding source is a cash
038100* or savings account, i.e. the source name is found in the
038200* account table rather than the debt table.
038300*
038400 C032-ANALYZE-NET-ACCOUNT-LOSS-AT-FREQ.
038500     MOVE ZERO TO BBGA-NET-ACCOUNT-LOSS.
038600     PERFORM C032A-ONE-LOSS
038700         VARYING BZ-LOSS-IX FROM 1 BY 1
038800         UNTIL BZ-LOSS-IX > BZ-LOSS-COUNT.
038900*
039000 C032A-ONE-LOSS.
039100     MOVE BZL-RECORD (BZ-LOSS-IX) TO BBLOSS-RECORD.
039200     PERFORM C040-FIND-ACCOUNT-BY-NAME.
039300     IF SUB NOT > ZERO
039400         GO TO C032A-EXIT.
039500     MOVE ZERO TO WS-START-DATE.
039600     MOVE LOSS-END-DATE TO WS-END-DATE.
039700     IF LOSS-END-DATE = ZERO
039800         MOVE 'Y' TO WS-ONGOING-SW
039900     ELSE
040000         MOVE 'N' TO WS-ONGOING-SW.
040100     PERFORM B020-CONSIDERABLE-NEXT-DATE.
040200     IF BBGR-ITEM-IS-ACTIVE
040300         MOVE LOSS-AMOUNT TO BBGT-SOURCE-AMOUNT
040400         MOVE LOSS-FREQ TO BBFREQ-CODE
040500         PERFORM B021-TOGGLE-FREQUENCY
040600         ADD BBGT-CONVERTED-AMOUNT TO BBGA-NET-ACCOUNT-LOSS.
040700 C032A-EXIT.
040800     EXIT.
040900*
041000* net credit-card loss -- same test, but the source name must
041100* be found in the debt table with DEBT-TYPE = 'C'.
041200*
041300 C033-ANALYZE-NET-CREDITCARD-LOSS-AT-FREQ.
041400     MOVE ZERO TO BBGA-NET-CREDITCARD-LOSS.
041500     PERFORM C033A-ONE-LOSS
041600         VARYING BZ-LOSS-IX FROM 1 BY 1
041700         UNTIL BZ-LOSS-IX > BZ-LOSS-COUNT.
041800*
041900 C033A-ONE-LOSS.
042000     MOVE BZL-RECORD (BZ-LOSS-IX) TO BBLOSS-RECORD.
042100     PERFORM C042-FIND-CREDITCARD-BY-NAME.
042200     IF SUB NOT > ZERO
042300         GO TO C033A-EXIT.
042400     MOVE ZERO TO WS-START-DATE.
042500     MOVE LOSS-END-DATE TO WS-END-DATE.
042600     IF LOSS-END-DATE = ZERO
042700         MOVE 'Y' TO WS-ONGOING-SW
042800     ELSE
042900         MOVE 'N' TO WS-ONGOING-SW.
043000     PERFORM B020-CONSIDERABLE-NEXT-DATE.
043100     IF BBGR-ITEM-IS-ACTIVE
043200         MOVE LOSS-AMOUNT TO BBGT-SOURCE-AMOUNT
043300         MOVE LOSS-FREQ TO BBFREQ-CODE
043400         PERFORM B021-TOGGLE-FREQUENCY
043500         ADD BBGT-CONVERTED-AMOUNT TO BBGA-NET-CREDITCARD-LOSS.
043600 C033A-EXIT.
043700     EXIT.
043800*
043900 C034-ANALYZE-NET-PAYMENTS-AT-FREQ.
044000     MOVE ZERO TO BBGA-NET-PAYMENTS.
044100     PERFORM C034A-ONE-DEBT
044200         VARYING BZ-DEBT-IX FROM 1 BY 1
044300         UNTIL BZ-DEBT-IX > BZ-DEBT-COUNT.
044400*
044500 C034A-ONE-DEBT.
044600     MOVE BZD-RECORD (BZ-DEBT-IX) TO BBDEBT-RECORD.
044700     IF DEBT-PAY-NEXT-DATE = ZERO
044800         GO TO C034A-EXIT.
044900     MOVE ZERO TO WS-START-DATE.
045000     MOVE DEBT-PAY-END-DATE TO WS-END-DATE.
045100     IF DEBT-PAY-ONGOING = 'Y'
045200         MOVE 'Y' TO WS-ONGOING-SW
045300     ELSE
045400         MOVE 'N' TO WS-ONGOING-SW.
045500     PERFORM B020-CONSIDERABLE-NEXT-DATE.
045600     IF BBGR-ITEM-IS-ACTIVE
045700         MOVE DEBT-PAY-AMOUNT TO BBGT-SOURCE-AMOUNT
045800         MOVE DEBT-PAY-FREQ TO BBFREQ-CODE
045900         PERFORM B021-TOGGLE-FREQUENCY
046000         ADD BBGT-CONVERTED-AMOUNT TO BBGA-NET-PAYMENTS.
046100 C034A-EXIT.
046200     EXIT.
046300*
046400 C035-ANALYZE-NET-CONTRIBUTIONS-AT-FREQ.
046500     MOVE ZERO TO BBGA-NET-CONTRIBUTIONS.
046600     PERFORM C035A-ONE-ACCOUNT
046700         VARYING BZ-ACCT-IX FROM 1 BY 1
046800         UNTIL BZ-ACCT-IX > BZ-ACCOUNT-COUNT.
046900*
047000 C035A-ONE-ACCOUNT.
047100     MOVE BZA-RECORD (BZ-ACCT-IX) TO BBACCT-RECORD.
047200     IF NOT ACCT-IS-SAVINGS OR ACCT-NEXT-CONTRIB-DATE = ZERO
047300         GO TO C035A-EXIT.
047400     MOVE ZERO TO WS-START-DATE.
047500     MOVE ACCT-END-DATE TO WS-END-DATE.
047600     IF ACCT-ONGOING = 'Y'
047700         MOVE 'Y' TO WS-ONGOING-SW
047800     ELSE
047900         MOVE 'N' TO WS-ONGOING-SW.
048000     PERFORM B020-CONSIDERABLE-NEXT-DATE.
048100     IF BBGR-ITEM-IS-ACTIVE
048200         MOVE ACCT-CONTRIB-AMOUNT TO BBGT-SOURCE-AMOUNT
048300         MOVE ACCT-CONTRIB-FREQ TO BBFREQ-CODE
048400         PERFORM B021-TOGGLE-FREQUENCY
048500         ADD BBGT-CONVERTED-AMOUNT TO BBGA-NET-CONTRIBUTIONS.
048600 C035A-EXIT.
048700     EXIT.
048800*
048900* analyzeGainsLosses -- net of the two simple totals, not the
049000* richer cash-flow figure from C037.
049100*
049200 C036-ANALYZE-GAINS-LOSSES.
049300     COMPUTE BBGA-NET-GAIN = BBGA-NET-GAIN - BBGA-NET-LOSS.
049400*
049500 C037-ANALYZE-CASH-FLOW.
049600     COMPUTE BBGA-NET-CASH-FLOW =
049700         BBGA-NET-GAIN - BBGA-NET-ACCOUNT-LOSS -
049800         BBGA-NET-PAYMENTS - BBGA-NET-CONTRIBUTIONS.
049900*
050000 C038-ANALYZE-DEBT-FLOW.
050100     COMPUTE BBGA-NET-DEBT-FLOW =
050200         BBGA-NET-CREDITCARD-LOSS - BBGA-NET-PAYMENTS.
050300*
050400* per-source money-out -- same summation as C032/C034 but
050500* grouped into one accumulator per matching source name
050600* instead of one grand total; this shop only ever asked for
050700* the grand total plus a single named source at a time, so
050800* the "grouping" is simply re-running the family filtered to
050900* one source on demand rather than building a report table.
051000*
051100 C039-ANALYZE-SOURCE-MONEY-OUT.
051200     MOVE ZERO TO BBGA-SOURCE-MONEY-OUT.
051300     PERFORM C039A-ONE-LOSS
051400         VARYING BZ-LOSS-IX FROM 1 BY 1
051500         UNTIL BZ-LOSS-IX > BZ-LOSS-COUNT.
051600     PERFORM C039B-ONE-DEBT
051700         VARYING BZ-DEBT-IX FROM 1 BY 1
051800         UNTIL BZ-DEBT-IX > BZ-DEBT-COUNT.
051900*
052000 C039A-ONE-LOSS.
052100     MOVE BZL-RECORD (BZ-LOSS-IX) TO BBLOSS-RECORD.
052200     IF LOSS-SOURCE-NAME NOT = BUD-SOURCE-NAME
052300         GO TO C039A-EXIT.
052400     MOVE ZERO TO WS-START-DATE.
052500     MOVE LOSS-END-DATE TO WS-END-DATE.
052600     IF LOSS-END-DATE = ZERO
052700         MOVE 'Y' TO WS-ONGOING-SW
052800     ELSE
052900         MOVE 'N' TO WS-ONGOING-SW.
053000     PERFORM B020-CONSIDERABLE-NEXT-DATE.
053100     IF BBGR-ITEM-IS-ACTIVE
053200         MOVE LOSS-AMOUNT TO BBGT-SOURCE-AMOUNT
053300         MOVE LOSS-FREQ TO BBFREQ-CODE
053400         PERFORM B021-TOGGLE-FREQUENCY
053500         ADD BBGT-CONVERTED-AMOUNT TO BBGA-SOURCE-MONEY-OUT.
053600 C039A-EXIT.
053700     EXIT.
053800*
053900 C039B-ONE-DEBT.
054000     MOVE BZD-RECORD (BZ-DEBT-IX) TO BBDEBT-RECORD.
054100     IF DEBT-PAY-NEXT-DATE = ZERO
054200         GO TO C039B-EXIT.
054300     IF DEBT-PAY-SOURCE-NAME NOT = BUD-SOURCE-NAME
054400         GO TO C039B-EXIT.
054500     MOVE ZERO TO WS-START-DATE.
054600     MOVE DEBT-PAY-END-DATE TO WS-END-DATE.
054700     IF DEBT-PAY-ONGOING = 'Y'
054800         MOVE 'Y' TO WS-ONGOING-SW
054900     ELSE
055000         MOVE 'N' TO WS-ONGOING-SW.
055100     PERFORM B020-CONSIDERABLE-NEXT-DATE.
055200     IF BBGR-ITEM-IS-ACTIVE
055300         MOVE DEBT-PAY-AMOUNT TO BBGT-SOURCE-AMOUNT
055400         MOVE DEBT-PAY-FREQ TO BBFREQ-CODE
055500         PERFORM B021-TOGGLE-FREQUENCY
055600         ADD BBGT-CONVERTED-AMOUNT TO BBGA-SOURCE-MONEY-OUT.
055700 C039B-EXIT.
055800     EXIT.
055900*
056000* analyzeSingleDebtPaymentAtFreq -- one debt's payment alone,
056100* normalized; re-uses C034A's body against a single subscript
056200* the caller has already located, so it is folded into C034
056300* rather than carrying a near-duplicate paragraph.
056400*
056500* analyzeCreditCardMoneyOut -- like C039 but restricted to
056600* losses/payments whose source is a credit card (DEBT-TYPE
056700* 'C') instead of the configured budget funding source.
056800*
056900 C041-ANALYZE-CREDITCARD-MONEY-OUT.
057000     MOVE ZERO TO BBGA-CREDITCARD-MONEY-OUT.
057100     PERFORM C041A-ONE-LOSS
057200         VARYING BZ-LOSS-IX FROM 1 BY 1
057300         UNTIL BZ-LOSS-IX > BZ-LOSS-COUNT.
057400*
057500 C041A-ONE-LOSS.
057600     MOVE BZL-RECORD (BZ-LOSS-IX) TO BBLOSS-RECORD.
057700     PERFORM C042-FIND-CREDITCARD-BY-NAME.
057800     IF SUB NOT > ZERO
057900         GO TO C041A-EXIT.
058000     MOVE ZERO TO WS-START-DATE.
058100     MOVE LOSS-END-DATE TO WS-END-DATE.
058200     IF LOSS-END-DATE = ZERO
058300         MOVE 'Y' TO WS-ONGOING-SW
058400     ELSE
058500         MOVE 'N' TO WS-ONGOING-SW.
058600     PERFORM B020-CONSIDERABLE-NEXT-DATE.
058700     IF BBGR-ITEM-IS-ACTIVE
058800         MOVE LOSS-AMOUNT TO BBGT-SOURCE-AMOUNT
058900         MOVE LOSS-FREQ TO BBFREQ-CODE
059000         PERFORM B021-TOGGLE-FREQUENCY
059100         ADD BBGT-CONVERTED-AMOUNT
059200             TO BBGA-CREDITCARD-MONEY-OUT.
059300 C041A-EXIT.
059400     EXIT.
059500*
059600*--------------------------------------------------------------*
059700* NAME-LOOKUP HELPERS SHARED BY THE ANALYSIS FAMILY
059800*--------------------------------------------------------------*
059900 C040-FIND-ACCOUNT-BY-NAME.
060000     SET SUB TO 0.
060100     SET BZ-ACCT-IX TO 1.
060200     PERFORM C040A-TEST-ONE-ACCOUNT
060300         UNTIL BZ-ACCT-IX > BZ-ACCOUNT-COUNT.
060400*
060500 C040A-TEST-ONE-ACCOUNT.
060600     IF BZA-RECORD (BZ-ACCT-IX) (1:40) = LOSS-SOURCE-NAME
060700         SET SUB TO BZ-ACCT-IX.
060800     SET BZ-ACCT-IX UP BY 1.
060900*
061000 C042-FIND-CREDITCARD-BY-NAME.
061100     SET SUB TO 0.
061200     SET BZ-DEBT-IX TO 1.
061300     PERFORM C042A-TEST-ONE-DEBT
061400         UNTIL BZ-DEBT-IX > BZ-DEBT-COUNT.
061500*
061600 C042A-TEST-ONE-DEBT.
061700     MOVE BZD-RECORD (BZ-DEBT-IX) TO BBDEBT-RECORD.
061800     IF DEBT-NAME = LOSS-SOURCE-NAME AND DEBT-IS-CREDITCARD
061900         SET SUB TO BZ-DEBT-IX.
062000     SET BZ-DEBT-IX UP BY 1.
062100*
062200*--------------------------------------------------------------*
062300* GOAL / PAYMENT-FINDER FORMULA LIBRARY
062400*--------------------------------------------------------------*
062500* every formula below reads BBGOAL-FINDER-WORK fields set by
062600* the caller and leaves its answer in the field named in the
062700* comment -- the old savings worksheet called these one at a
062800* time from the screen's "check my numbers" key, so there is
062900* no single driving paragraph; BBGOAL-TEST-DRIVER below shows
063000* the calling convention this job uses for a batch run.
063100*--------------------------------------------------------------*
063200*
063300* future value of a principal plus a level contribution stream
063400* compounded monthly over N periods.  answer left in
063500* BBGF-GOAL-AMOUNT.
063600*
063700 D050-FIND-GOAL-AMOUNT.
063800     MOVE BBGF-PRINCIPAL TO BBGF-GOAL-AMOUNT.
063900     MOVE 1 TO BBGF-ITERATION-CTR.
064000     PERFORM D050A-ONE-PERIOD
064100         UNTIL BBGF-ITERATION-CTR > BBGF-PERIODS.
064200*
064300 D050A-ONE-PERIOD.
064400     COMPUTE BBGF-GOAL-AMOUNT ROUNDED =
064500         BBGF-GOAL-AMOUNT * (1 + BBGF-RATE / 12.0) +
064600         BBGF-CONTRIB-PER-PERIOD.
064700     ADD 1 TO BBGF-ITERATION-CTR.
064800*
064900* iterate monthly periods until the goal amount is reached or
065000* the iteration cap trips; BBGF-PERIODS left holding the number
065100* of months required, BBGF-GOAL-REACHED set true/false.
065200*
065300*
065400 D051-FIND-GOAL-DATE-WITH-INTEREST.
065500     SET BBGF-CONVERGED-SW TO 'N'.
065600     MOVE BBGF-PRINCIPAL TO BBGF-GOAL-DATE.
065700     MOVE ZERO TO BBGF-ITERATION-CTR.
065800     PERFORM D051A-ONE-PERIOD
065900         UNTIL BBGF-GOAL-REACHED
066000         OR BBGF-ITERATION-CTR > BBGF-ITERATION-MAX.
066100*
066200 D051A-ONE-PERIOD.
066300     ADD 1 TO BBGF-ITERATION-CTR.
066400     COMPUTE WS-TEMP-AMOUNT ROUNDED =
066500         BBGF-PRINCIPAL * (1 + BBGF-RATE / 12.0) +
066600         BBGF-CONTRIB-PER-PERIOD.
066700     MOVE WS-TEMP-AMOUNT TO BBGF-PRINCIPAL.
066800     IF BBGF-PRINCIPAL NOT < BBGF-GOAL-AMOUNT
066900         SET BBGF-GOAL-REACHED TO TRUE.
067000*
067100* goal amount from D050 less principal and the sum of
067200* contributions actually made.
067300*
067400 D052-FIND-INTEREST-EARNED.
067500     COMPUTE BBGF-INTEREST-EARNED =
067600         BBGF-GOAL-AMOUNT - BBGF-PRINCIPAL -
067700         (BBGF-CONTRIB-PER-PERIOD * BBGF-PERIODS).
067800*
067900* total simple interest across the loan's life if only
068000* interest-first minimum payments are made: interest =
068100* principal * rate/12 * periods (simple, no reinvestment of
068200* paid-down interest).
068300*
068400 D053-FIND-SIMPLE-INTEREST-PAID.
068500     COMPUTE BBGF-INTEREST-PAID =
068600         BBGF-PRINCIPAL * (BBGF-RATE / 12.0) * BBGF-PERIODS.
068700*
068800* iterate monthly, paying down principal by (contribution -
068900* interest-this-period) until
069000* the balance reaches zero or the cap trips.
069100*
069200 D054-FIND-GOAL-DATE-SIMPLE-INTEREST.
069300     SET BBGF-CONVERGED-SW TO 'N'.
069400     MOVE ZERO TO BBGF-ITERATION-CTR.
069500     PERFORM D054A-ONE-PERIOD
069600         UNTIL BBGF-GOAL-REACHED
069700         OR BBGF-ITERATION-CTR > BBGF-ITERATION-MAX
069800         OR BBGF-PRINCIPAL NOT > ZERO.
069900     IF BBGF-PRINCIPAL NOT > ZERO
070000         SET BBGF-GOAL-REACHED TO TRUE.
070100*
070200 D054A-ONE-PERIOD.
070300     ADD 1 TO BBGF-ITERATION-CTR.
070400     COMPUTE WS-TEMP-AMOUNT ROUNDED =
070500         BBGF-PRINCIPAL * (BBGF-RATE / 12.0).
070600     COMPUTE BBGF-PRINCIPAL ROUNDED =
070700         BBGF-PRINCIPAL - (BBGF-CONTRIB-PER-PERIOD -
070800         WS-TEMP-AMOUNT).
070900     IF BBGF-PRINCIPAL < ZERO
071000         MOVE ZERO TO BBGF-PRINCIPAL.
071100*
071200* symmetrical to D053 but the
071300* unpaid balance itself compounds each period (loan,
071400* compound-interest variant) before the level payment is
071500* applied; total interest is tracked as the sum of each
071600* period's compounded-interest piece.
071700*
071800 D055-FIND-COMPOUND-INTEREST-PAID.
071900     MOVE ZERO TO BBGF-INTEREST-PAID.
072000     MOVE ZERO TO BBGF-ITERATION-CTR.
072100     PERFORM D055A-ONE-PERIOD
072200         UNTIL BBGF-ITERATION-CTR > BBGF-PERIODS
072300         OR BBGF-PRINCIPAL NOT > ZERO.
072400*
072500 D055A-ONE-PERIOD.
072600     ADD 1 TO BBGF-ITERATION-CTR.
072700     COMPUTE WS-TEMP-AMOUNT ROUNDED =
072800         BBGF-PRINCIPAL * (BBGF-RATE / 12.0).
072900     ADD WS-TEMP-AMOUNT TO BBGF-INTEREST-PAID.
073000     ADD WS-TEMP-AMOUNT TO BBGF-PRINCIPAL.
073100     SUBTRACT BBGF-CONTRIB-PER-PERIOD FROM BBGF-PRINCIPAL.
073200     IF BBGF-PRINCIPAL < ZERO
073300         MOVE ZERO TO BBGF-PRINCIPAL.
073400*
073500* like D054 but the balance
073600* compounds before the payment is applied each period.
073700*
073800 D056-FIND-GOAL-DATE-COMPOUND-INTEREST.
073900     SET BBGF-CONVERGED-SW TO 'N'.
074000     MOVE ZERO TO BBGF-ITERATION-CTR.
074100     PERFORM D056A-ONE-PERIOD
074200         UNTIL BBGF-GOAL-REACHED
074300         OR BBGF-ITERATION-CTR > BBGF-ITERATION-MAX
074400         OR BBGF-PRINCIPAL NOT > ZERO.
074500     IF BBGF-PRINCIPAL NOT > ZERO
074600         SET BBGF-GOAL-REACHED TO TRUE.
074700*
074800 D056A-ONE-PERIOD.
074900     ADD 1 TO BBGF-ITERATION-CTR.
075000     COMPUTE WS-TEMP-AMOUNT ROUNDED =
075100         BBGF-PRINCIPAL * (BBGF-RATE / 12.0).
075200     ADD WS-TEMP-AMOUNT TO BBGF-PRINCIPAL.
075300     SUBTRACT BBGF-CONTRIB-PER-PERIOD FROM BBGF-PRINCIPAL.
075400     IF BBGF-PRINCIPAL < ZERO
075500         MOVE ZERO TO BBGF-PRINCIPAL.
075600*
075700* iterative search (not closed
075800* form -- the goal-with-interest formula will not invert
075900* cleanly) for the level monthly contribution that lands the
076000* balance on the goal amount in exactly BBGF-PERIODS periods.
076100* bisection between zero and the goal amount itself, which
076200* this shop's worksheet never saw run past a few dozen passes
076300* even before the 1200-pass cap was raised for long horizons.
076400*
076500 D057-FIND-CONTRIBUTION-AMOUNT.
076600     MOVE ZERO TO WS-START-DATE.
076700     MOVE BBGF-GOAL-AMOUNT TO WS-END-DATE.
076800     SET BBGF-CONVERGED-SW TO 'N'.
076900     MOVE ZERO TO BBGF-ITERATION-CTR.
077000     PERFORM D057A-ONE-TRIAL
077100         UNTIL BBGF-GOAL-REACHED
077200         OR BBGF-ITERATION-CTR > BBGF-ITERATION-MAX.
077300*
077400 D057A-ONE-TRIAL.
077500     ADD 1 TO BBGF-ITERATION-CTR.
077600     COMPUTE BBGF-CONTRIB-PER-PERIOD ROUNDED =
077700         (WS-START-DATE + WS-END-DATE) / 2.
077800     MOVE BBGF-PRINCIPAL TO WS-TEMP-AMOUNT.
077900     PERFORM D057B-PROJECT-FORWARD.
078000     IF WS-TEMP-AMOUNT = BBGF-GOAL-AMOUNT
078100         SET BBGF-GOAL-REACHED TO TRUE
078200     ELSE IF WS-TEMP-AMOUNT < BBGF-GOAL-AMOUNT
078300         MOVE BBGF-CONTRIB-PER-PERIOD TO WS-START-DATE
078400     ELSE
078500         MOVE BBGF-CONTRIB-PER-PERIOD TO WS-END-DATE.
078600*
078700 D057B-PROJECT-FORWARD.
078800     MOVE 1 TO SUB.
078900     PERFORM D057C-ONE-PERIOD UNTIL SUB > BBGF-PERIODS.
079000*
079100 D057C-ONE-PERIOD.
079200     COMPUTE WS-TEMP-AMOUNT ROUNDED =
079300         WS-TEMP-AMOUNT * (1 + BBGF-RATE / 12.0) +
079400         BBGF-CONTRIB-PER-PERIOD.
079500     ADD 1 TO SUB.
079600*
079700*--------------------------------------------------------------*
079800 END-RTN.
079900     MOVE BBGR-REFERENCE-DATE TO RC-RUN-DATE RC-CURRENT-DATE
080000         RC-TARGET-DATE.
080100     MOVE ZERO TO RC-DAY-COUNT.
080200     MOVE BZ-ACCOUNT-COUNT TO RC-ACCOUNTS-READ.
080300     MOVE BZ-DEBT-COUNT TO RC-DEBTS-READ.
080400     MOVE BZ-GAIN-COUNT TO RC-GAINS-READ.
080500     MOVE BZ-LOSS-COUNT TO RC-LOSSES-READ.
080600     MOVE ZERO TO RC-BUDGET-ITEMS-READ RC-RECORDS-REJECTED
080700         RC-TRANSACTIONS-WRITTEN.
080800     SET RC-FULL-COMMIT TO TRUE.
080900     WRITE RCON-OUT-REC.
081000     DISPLAY 'FINAL TOTALS FOR BBANLZ750 RUN' UPON CRT AT 0915.
081100     DISPLAY BBGA-NET-CASH-FLOW 'NET CASH FLOW' UPON CRT
081200         AT 1015.
081300     CLOSE ACCT-IN-FILE DEBT-IN-FILE GAIN-IN-FILE LOSS-IN-FILE
081400           BSET-IN-FILE RCON-OUT-FILE.
081500     STOP RUN.
081600*
