000100*--------------------------------------------------------------*
000200* BBWLOSS.DD.CBL
000300* LOSSES.DAT record -- one ad-hoc scheduled expense per line.
000400* us11402  rewrote as part of the BadBudget conversion off the
000500*          old per-client loss tape layout -- rlw
000600*--------------------------------------------------------------*
000700 01  BBLOSS-RECORD.
000800     05  LOSS-EXPENSE-DESC            PIC X(40).
000900     05  LOSS-AMOUNT                  PIC S9(9)V99 COMP-3.
001000     05  LOSS-FREQ                    PIC X(1).
001100     05  LOSS-END-DATE                PIC 9(8).
001200     05  LOSS-SOURCE-NAME             PIC X(40).
001300     05  LOSS-NEXT-DATE               PIC 9(8).
001400* working redefinition used by E052-STEP-NEXT-DATE when the
001500* next-loss-date has to be torn apart into yy/mm/dd to walk
001600* a calendar month forward without going through the date
001700* intrinsic (the shop's compiler predates FUNCTION support).
001800     05  LOSS-NEXT-DATE-R REDEFINES LOSS-NEXT-DATE.
001900         10  LOSS-NEXT-YYYY           PIC 9(4).
002000         10  LOSS-NEXT-MM             PIC 9(2).
002100         10  LOSS-NEXT-DD             PIC 9(2).
002200     05  LOSS-END-DATE-R REDEFINES LOSS-END-DATE.
002300         10  LOSS-END-YYYY            PIC 9(4).
002400         10  LOSS-END-MM              PIC 9(2).
002500         10  LOSS-END-DD              PIC 9(2).
002600     05  LOSS-ONGOING-SW              PIC X(1).
002700         88  LOSS-IS-ONGOING            VALUE 'Y'.
002800     05  FILLER                       PIC X(9).
002900*
