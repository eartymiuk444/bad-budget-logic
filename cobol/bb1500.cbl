000100*--------------------------------------------------------------*
000200* BB1500.CBL
000300* master working-storage copybook for BBPRED2000 -- holds the
000400* in-memory master tables loaded from the six input files and
000500* the day-by-day predict-row tables the day loop builds one
000600* simulated day at a time.  copied whole into WORKING-STORAGE,
000700* the same way the old mb1500 loan-extract layout used to be
000800* copied into every program that walked a 1500-byte bill
000900* record -- here it is the simulation's scratch pad instead.
001000* tables are fixed at 200 entries / 3660 days, the same flat
001100* OCCURS convention the loan extract used -- nothing in this
001200* shop's code depends a table size at run time.
001300*--------------------------------------------------------------*
001400 01  BB-MASTER-TABLES.
001500     05  BB-ACCOUNT-TABLE.
001600         10  BB-ACCOUNT-COUNT         PIC S9(5) COMP-3
001700                                        VALUE 0.
001800         10  BB-ACCOUNT-ENTRY OCCURS 200 TIMES
001900                              INDEXED BY BB-ACCT-IX.
002000             15  BBA-RECORD           PIC X(160).
002100*            copy of BBACCT-RECORD, one per loaded account
002200     05  BB-DEBT-TABLE.
002300         10  BB-DEBT-COUNT            PIC S9(5) COMP-3
002400                                        VALUE 0.
002500         10  BB-DEBT-ENTRY OCCURS 200 TIMES
002600                              INDEXED BY BB-DEBT-IX.
002700             15  BBD-RECORD           PIC X(200).
002800*            copy of BBDEBT-RECORD, one per loaded debt
002900     05  BB-GAIN-TABLE.
003000         10  BB-GAIN-COUNT            PIC S9(5) COMP-3
003100                                        VALUE 0.
003200         10  BB-GAIN-ENTRY OCCURS 200 TIMES
003300                              INDEXED BY BB-GAIN-IX.
003400             15  BBG-RECORD           PIC X(100).
003500     05  BB-LOSS-TABLE.
003600         10  BB-LOSS-COUNT            PIC S9(5) COMP-3
003700                                        VALUE 0.
003800         10  BB-LOSS-ENTRY OCCURS 200 TIMES
003900                              INDEXED BY BB-LOSS-IX.
004000             15  BBL-RECORD           PIC X(100).
004100     05  BB-BITM-TABLE.
004200         10  BB-BITM-COUNT            PIC S9(5) COMP-3
004300                                        VALUE 0.
004400         10  BB-BITM-ENTRY OCCURS 200 TIMES
004500                              INDEXED BY BB-BITM-IX.
004600             15  BBI-RECORD           PIC X(130).
004700     05  FILLER                       PIC X(20).
004800*
004900* predict-row tables -- one row per master-table entry per
005000* simulated day.  occurrence 1 is the seeded starting balance
005010* (day index 0 is unused filler, kept only so the day-loop's
005020* VARYING FROM 1 subscripting lines up with BB-DAY-IX); the row
005030* the day loop builds for simulated day BB-DAY-IX always lands
005040* one occurrence past the day it carried forward from, at
005050* occurrence BB-DAY-IX + 1, so the seed row is never overwritten
005060* and no carry-forward ever reads back off the front of the table.
005100* BB-DAY-LIMIT governs how far the table can run; a ten-year
005200* horizon is as far ahead as the old goal-date solver ever
005300* let a user project.
005600*
005700 01  BB-PREDICT-CONTROL.
005800     05  BB-DAY-LIMIT                 PIC S9(5) COMP-3
005900                                        VALUE 3660.
006000     05  BB-DAY-COUNT                 PIC S9(5) COMP-3
006100                                        VALUE 0.
006200     05  BB-DAY-IX                    PIC S9(5) COMP  VALUE 0.
006300     05  BB-CURRENT-DATE               PIC 9(8).
006400     05  BB-CURRENT-DATE-R REDEFINES BB-CURRENT-DATE.
006500         10  BB-CD-YYYY               PIC 9(4).
006600         10  BB-CD-MM                 PIC 9(2).
006700         10  BB-CD-DD                 PIC 9(2).
006800     05  BB-TARGET-DATE                PIC 9(8).
006900     05  BB-TARGET-DATE-R REDEFINES BB-TARGET-DATE.
007000         10  BB-TD-YYYY               PIC 9(4).
007100         10  BB-TD-MM                 PIC 9(2).
007200         10  BB-TD-DD                 PIC 9(2).
007300     05  BB-COMMIT-MODE-SW             PIC X(1).
007400         88  BB-COMMIT-FULL             VALUE 'F'.
007500         88  BB-COMMIT-NEXT-DATES-ONLY  VALUE 'N'.
007600     05  FILLER                        PIC X(9).
007700*
007800* day-number scratch -- stand-in for the missing date intrinsic.
007900* caller tears a YYYYMMDD field apart into BB-DN-YYYY/MM/DD,
008000* calls E065-DAY-NUMBER-FOR-DATE, and saves BB-DN-RESULT off
008100* before the next call overwrites it, same one-shot convention
008200* as WS-LOOKUP-NAME / WS-TEMP-AMOUNT below.
008300*
008400 01  BB-DAYNUM-WORK.
008500     05  BB-DN-YYYY                   PIC 9(4).
008600     05  BB-DN-MM                     PIC 9(2).
008700     05  BB-DN-DD                     PIC 9(2).
008800     05  BB-DN-CENTURY-ADJ            PIC S9(5) COMP.
008900     05  BB-DN-ADJ-YEAR               PIC S9(7) COMP.
009000     05  BB-DN-ADJ-MONTH              PIC S9(5) COMP.
009100     05  BB-DN-RESULT                 PIC S9(9) COMP.
009200     05  BB-DN-RESULT-2               PIC S9(9) COMP.
009300     05  FILLER                       PIC X(8).
009400*
009500 01  PR-ACCOUNT-ROWS.
009600     05  PR-ACCT-OUTER OCCURS 200 TIMES
009700                         INDEXED BY PR-ACCT-OX.
009800         10  PR-ACCT-DAY OCCURS 3661 TIMES
009900                         INDEXED BY PR-ACCT-DX.
010000             15  PR-DATE               PIC 9(8).
010100             15  PR-VALUE              PIC S9(9)V99 COMP-3.
010200             15  PR-NEXT-CONTRIB-DATE  PIC 9(8).
010300             15  PR-NEXT-INTEREST-DATE PIC 9(8).
010400*
010500 01  PR-DEBT-ROWS.
010600     05  PR-DEBT-OUTER OCCURS 200 TIMES
010700                         INDEXED BY PR-DEBT-OX.
010800         10  PR-DEBT-DAY OCCURS 3661 TIMES
010900                         INDEXED BY PR-DEBT-DX.
011000             15  PR-DEBT-DATE          PIC 9(8).
011100             15  PR-DEBT-VALUE         PIC S9(9)V99 COMP-3.
011200             15  PR-NEXT-PAYMENT-DATE  PIC 9(8).
011300             15  PR-DEBT-NEXT-INT-DATE PIC 9(8).
011400             15  PR-ACCUM-INTEREST     PIC S9(9)V99 COMP-3.
011500             15  PR-PRINCIPAL          PIC S9(9)V99 COMP-3.
011600             15  PR-INTEREST           PIC S9(9)V99 COMP-3.
011700*
011800 01  PR-BITM-ROWS.
011900     05  PR-BITM-OUTER OCCURS 200 TIMES
012000                         INDEXED BY PR-BITM-OX.
012100         10  PR-BITM-DAY OCCURS 3661 TIMES
012200                         INDEXED BY PR-BITM-DX.
012300             15  PR-NEXT-LOSS-DATE     PIC 9(8).
012400             15  PR-LOSS-AMOUNT-TODAY  PIC S9(9)V99 COMP-3.
012500*
012600* switches consulted by the "is this due today" test in each
012700* of the day-loop's seven sub-steps.
012800*
012900 01  BB-DAY-LOOP-SWITCHES.
013000     05  BB-DUE-TODAY-SW              PIC X(1).
013100         88  BB-ITEM-DUE-TODAY          VALUE 'Y'.
013200     05  BB-WITHIN-END-DATE-SW        PIC X(1).
013300         88  BB-WITHIN-END-DATE         VALUE 'Y'.
013400     05  BB-GOAL-REACHED-SW           PIC X(1).
013500         88  BB-SAVINGS-GOAL-REACHED    VALUE 'Y'.
013600     05  FILLER                       PIC X(7).
013700*
