000100*--------------------------------------------------------------*
000200* BB1SACCT.DD.CBL
000300* ACCOUNTS.DAT / ACCOUNTS-OUT.DAT record -- one cash or
000400* savings account per line.  savings-only fields are blank or
000500* zero for a cash account (ACCT-TYPE = 'C'); this mirrors the
000600* old 1S loan-extract convention of carrying every possible
000700* field on every record and letting the type byte say which
000800* ones are live.
000900*--------------------------------------------------------------*
001000 01  BBACCT-RECORD.
001100     05  ACCT-NAME                    PIC X(40).
001200     05  ACCT-TYPE                    PIC X(1).
001300         88  ACCT-IS-CASH               VALUE 'C'.
001400         88  ACCT-IS-SAVINGS            VALUE 'S'.
001500     05  ACCT-VALUE                   PIC S9(9)V99 COMP-3.
001600     05  ACCT-QUICKLOOK               PIC X(1).
001700         88  ACCT-QUICKLOOK-ON          VALUE 'Y'.
001800* ---------------- savings-only fields follow ------------------
001900     05  ACCT-SAVINGS-FIELDS.
002000         10  ACCT-INTEREST-RATE       PIC S9(3)V9(6) COMP-3.
002100         10  ACCT-GOAL-SET            PIC X(1).
002200             88  ACCT-HAS-GOAL          VALUE 'Y'.
002300         10  ACCT-GOAL-AMT            PIC S9(9)V99 COMP-3.
002400         10  ACCT-GOAL-DATE           PIC 9(8).
002500         10  ACCT-SOURCE-NAME         PIC X(40).
002600         10  ACCT-ONGOING             PIC X(1).
002700             88  ACCT-IS-ONGOING        VALUE 'Y'.
002800         10  ACCT-END-DATE            PIC 9(8).
002900         10  ACCT-NEXT-CONTRIB-DATE   PIC 9(8).
003000         10  ACCT-NEXT-INTEREST-DATE  PIC 9(8).
003100         10  ACCT-CONTRIB-AMOUNT      PIC S9(9)V99 COMP-3.
003200         10  ACCT-CONTRIB-FREQ        PIC X(1).
003300     05  FILLER                       PIC X(18).
003400*
003500* working redefinitions of the CCYYMMDD date fields, broken
003600* out into year/month/day for the day-loop's calendar
003700* arithmetic (month-end clamping, leap-year tests, etc.)
003800*
003900 01  BBACCT-DATE-WORK.
004000     05  BBAD-GOAL-DATE-R.
004100         10  BBAD-GOAL-YYYY           PIC 9(4).
004200         10  BBAD-GOAL-MM             PIC 9(2).
004300         10  BBAD-GOAL-DD             PIC 9(2).
004400     05  BBAD-END-DATE-R.
004500         10  BBAD-END-YYYY            PIC 9(4).
004600         10  BBAD-END-MM              PIC 9(2).
004700         10  BBAD-END-DD              PIC 9(2).
004800     05  BBAD-NEXT-CONTRIB-R.
004900         10  BBAD-NC-YYYY             PIC 9(4).
005000         10  BBAD-NC-MM               PIC 9(2).
005100         10  BBAD-NC-DD               PIC 9(2).
005200     05  BBAD-NEXT-INTEREST-R.
005300         10  BBAD-NI-YYYY             PIC 9(4).
005400         10  BBAD-NI-MM               PIC 9(2).
005500         10  BBAD-NI-DD               PIC 9(2).
005600     05  FILLER                       PIC X(8).
005700*
