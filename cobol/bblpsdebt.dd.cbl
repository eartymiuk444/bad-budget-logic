000100*--------------------------------------------------------------*
000200* BBLPSDEBT.DD.CBL
000300* DEBTS.DAT / DEBTS-OUT.DAT record -- one generic debt, loan,
000400* or credit-card per line.  carries every field any of the
000500* three debt kinds can use; DEBT-TYPE says which block is live,
000600* the same "carry everything, flag it" convention the shop
000700* used on the old LPS loan-servicing feed this copybook is
000800* descended from.
000900*--------------------------------------------------------------*
001000 01  BBDEBT-RECORD.
001100     05  DEBT-NAME                    PIC X(40).
001200     05  DEBT-TYPE                    PIC X(1).
001300         88  DEBT-IS-GENERIC            VALUE 'G'.
001400         88  DEBT-IS-LOAN               VALUE 'L'.
001500         88  DEBT-IS-CREDITCARD         VALUE 'C'.
001600     05  DEBT-AMOUNT                  PIC S9(9)V99 COMP-3.
001700     05  DEBT-QUICKLOOK               PIC X(1).
001800         88  DEBT-QUICKLOOK-ON          VALUE 'Y'.
001900     05  DEBT-INTEREST-RATE           PIC S9(3)V9(6) COMP-3.
002000     05  DEBT-NEXT-INTEREST-DATE      PIC 9(8).
002100* ------------------- loan-only fields follow -------------------
002200     05  DEBT-LOAN-FIELDS.
002300         10  DEBT-SIMPLE-INTEREST     PIC X(1).
002400             88  DEBT-USES-SIMPLE-INT   VALUE 'Y'.
002500             88  DEBT-USES-COMPOUND-INT VALUE 'N'.
002600         10  DEBT-PRINCIPAL           PIC S9(9)V99 COMP-3.
002700         10  DEBT-INTEREST-AMT        PIC S9(9)V99 COMP-3.
002800* ------------------ payment fields follow ------------------
002900     05  DEBT-PAYMENT-FIELDS.
003000         10  DEBT-PAY-AMOUNT          PIC S9(9)V99 COMP-3.
003100*        -1  =  payoff-in-full, see DEBT-PAY-PAYOFF below
003200         10  DEBT-PAY-PAYOFF          PIC X(1).
003300             88  DEBT-PAY-IS-PAYOFF     VALUE 'Y'.
003400         10  DEBT-PAY-FREQ            PIC X(1).
003500         10  DEBT-PAY-SOURCE-NAME     PIC X(40).
003600         10  DEBT-PAY-NEXT-DATE       PIC 9(8).
003700         10  DEBT-PAY-ONGOING         PIC X(1).
003800             88  DEBT-PAY-IS-ONGOING    VALUE 'Y'.
003900         10  DEBT-PAY-END-DATE        PIC 9(8).
004000         10  DEBT-PAY-GOAL-DATE       PIC 9(8).
004100     05  FILLER                       PIC X(22).
004200*
004300* working redefinitions -- next-interest and next-payment
004400* dates torn into yy/mm/dd for the day-loop's calendar math,
004500* and a packed-decimal alternate view of the payment amount
004600* used when rounding the simple-interest allocation (see
004700* E050-PAYMENT-PROCESS).
004800*
004900 01  BBDEBT-DATE-WORK.
005000     05  BBDD-NEXT-INTEREST-R.
005100         10  BBDD-NI-YYYY             PIC 9(4).
005200         10  BBDD-NI-MM               PIC 9(2).
005300         10  BBDD-NI-DD               PIC 9(2).
005400     05  BBDD-PAY-NEXT-R.
005500         10  BBDD-PN-YYYY             PIC 9(4).
005600         10  BBDD-PN-MM               PIC 9(2).
005700         10  BBDD-PN-DD               PIC 9(2).
005800     05  BBDD-PAY-END-R.
005900         10  BBDD-PE-YYYY             PIC 9(4).
006000         10  BBDD-PE-MM               PIC 9(2).
006100         10  BBDD-PE-DD               PIC 9(2).
006200     05  BBDD-PAY-GOAL-R.
006300         10  BBDD-PG-YYYY             PIC 9(4).
006400         10  BBDD-PG-MM               PIC 9(2).
006500         10  BBDD-PG-DD               PIC 9(2).
006600     05  BBDD-AMOUNT-PAID             PIC S9(9)V99 COMP-3.
006700     05  BBDD-REMAINDER               PIC S9(9)V99 COMP-3.
006800     05  FILLER                       PIC X(6).
006900*
