000100*--------------------------------------------------------------*
000200* BBGOAL750.DD.CBL
000300* working storage for BBANLZ750 -- the active-date-range
000400* test, the frequency-normalization daily-amount bridge, and
000500* the goal/payment-finder formula scratch area.  analogous to
000600* the old yearly-LPS extract's amortization work block, just
000700* aimed at a savings goal instead of a loan payoff schedule.
000800*--------------------------------------------------------------*
000900 01  BBGOAL-REFERENCE.
001000     05  BBGR-REFERENCE-DATE          PIC 9(8).
001100     05  BBGR-REFERENCE-DATE-R REDEFINES BBGR-REFERENCE-DATE.
001200         10  BBGR-RD-YYYY             PIC 9(4).
001300         10  BBGR-RD-MM               PIC 9(2).
001400         10  BBGR-RD-DD               PIC 9(2).
001500     05  BBGR-TARGET-FREQ             PIC X(1).
001600     05  BBGR-ACTIVE-SW               PIC X(1).
001700         88  BBGR-ITEM-IS-ACTIVE        VALUE 'Y'.
001800     05  FILLER                       PIC X(10).
001900*
002000* frequency-normalization ("toggle") work area -- amount at
002100* the item's own frequency bridges through a daily amount on
002200* the way to the caller's target frequency.
002300*
002400 01  BBGOAL-TOGGLE-WORK.
002500     05  BBGT-SOURCE-AMOUNT           PIC S9(9)V99 COMP-3.
002600     05  BBGT-SOURCE-PERIOD-DAYS      PIC S9(5)V9(4) COMP-3.
002700     05  BBGT-DAILY-AMOUNT            PIC S9(9)V9(6) COMP-3.
002800     05  BBGT-TARGET-PERIOD-DAYS      PIC S9(5)V9(4) COMP-3.
002900     05  BBGT-CONVERTED-AMOUNT        PIC S9(9)V99 COMP-3.
003000     05  FILLER                       PIC X(6).
003100*
003200* cash-flow / debt-flow analysis accumulators
003300*
003400 01  BBGOAL-ANALYSIS-TOTALS.
003500     05  BBGA-NET-GAIN                PIC S9(9)V99 COMP-3.
003600     05  BBGA-NET-LOSS                PIC S9(9)V99 COMP-3.
003700     05  BBGA-NET-ACCOUNT-LOSS        PIC S9(9)V99 COMP-3.
003800     05  BBGA-NET-CREDITCARD-LOSS     PIC S9(9)V99 COMP-3.
003900     05  BBGA-NET-PAYMENTS            PIC S9(9)V99 COMP-3.
004000     05  BBGA-NET-CONTRIBUTIONS       PIC S9(9)V99 COMP-3.
004100     05  BBGA-NET-CASH-FLOW           PIC S9(9)V99 COMP-3.
004200     05  BBGA-NET-DEBT-FLOW           PIC S9(9)V99 COMP-3.
004300     05  BBGA-SOURCE-MONEY-OUT        PIC S9(9)V99 COMP-3.
004400     05  BBGA-CREDITCARD-MONEY-OUT    PIC S9(9)V99 COMP-3.
004500     05  FILLER                       PIC X(12).
004600*
004700* goal / payment-finder formula scratch -- savings-goal
004800* amount, savings-goal date, simple and compound interest
004900* variants, and the contribution-amount solver.
005000*
005100 01  BBGOAL-FINDER-WORK.
005200     05  BBGF-PRINCIPAL               PIC S9(9)V99 COMP-3.
005300     05  BBGF-RATE                    PIC S9(3)V9(6) COMP-3.
005400     05  BBGF-PERIODS                 PIC S9(5) COMP-3.
005500     05  BBGF-CONTRIB-PER-PERIOD      PIC S9(9)V99 COMP-3.
005600     05  BBGF-GOAL-AMOUNT             PIC S9(9)V99 COMP-3.
005700     05  BBGF-GOAL-DATE               PIC 9(8).
005800     05  BBGF-INTEREST-EARNED         PIC S9(9)V99 COMP-3.
005900     05  BBGF-INTEREST-PAID           PIC S9(9)V99 COMP-3.
006000     05  BBGF-ITERATION-CTR           PIC S9(5) COMP-3 VALUE 0.
006100     05  BBGF-ITERATION-MAX           PIC S9(5) COMP-3
006200                                        VALUE 1200.
006300     05  BBGF-CONVERGED-SW            PIC X(1).
006400         88  BBGF-GOAL-REACHED          VALUE 'Y'.
006500     05  FILLER                       PIC X(8).
006600*
