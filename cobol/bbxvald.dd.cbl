000100*--------------------------------------------------------------*
000200* BBXVALD.DD.CBL
000300* data-load validation switches and the simple error-code
000400* table shared by the BBPRED2000 LOAD-* paragraphs.  no
000500* batch step here can stop and ask the operator a question,
000600* so a bad record is flagged and counted, not abended --
000700* the reconciliation record at end-of-run is how the desk
000800* finds out a load was short.
000900*--------------------------------------------------------------*
001000 01  BBVALD-SWITCHES.
001100     05  BBVALD-RESULT-SW             PIC X(1)  VALUE 'Y'.
001200         88  BBVALD-RECORD-OK           VALUE 'Y'.
001300         88  BBVALD-RECORD-BAD          VALUE 'N'.
001400     05  BBVALD-ERROR-CODE            PIC 9(3)  VALUE ZERO.
001500* 101-199 account, 201-299 debt, 301-399 gain/loss,
001600* 401-499 budget item, 501-599 cross-record / goal checks
001700         88  BBVALD-NAME-MISSING        VALUE 101.
001800         88  BBVALD-AMOUNT-NEGATIVE     VALUE 102.
001900         88  BBVALD-RATE-NEGATIVE       VALUE 103.
002000         88  BBVALD-PAYOFF-MISMATCH     VALUE 201.
002100         88  BBVALD-ONGOING-MISMATCH    VALUE 202.
002200         88  BBVALD-ONETIME-DATE-BAD    VALUE 203.
002300         88  BBVALD-PRINCIPAL-TOO-BIG   VALUE 204.
002400         88  BBVALD-CONTRIB-NOT-POS     VALUE 301.
002500         88  BBVALD-PRORATE-FREQ-BAD    VALUE 401.
002600         88  BBVALD-GOAL-FREQ-BAD       VALUE 501.
002700         88  BBVALD-GOAL-UNREACHABLE    VALUE 502.
002800     05  FILLER                       PIC X(4).
002900* running count of records rejected at load time, one
003000* counter per master file, carried into the end-of-run
003100* reconciliation record (BBRCON750.DD.CBL).
003200 01  BBVALD-REJECT-COUNTS.
003300     05  BBVC-ACCOUNT-REJECTS         PIC S9(5) COMP-3 VALUE 0.
003400     05  BBVC-DEBT-REJECTS            PIC S9(5) COMP-3 VALUE 0.
003500     05  BBVC-GAIN-REJECTS            PIC S9(5) COMP-3 VALUE 0.
003600     05  BBVC-LOSS-REJECTS            PIC S9(5) COMP-3 VALUE 0.
003700     05  BBVC-BITM-REJECTS            PIC S9(5) COMP-3 VALUE 0.
003800     05  FILLER                       PIC X(5).
003900*
