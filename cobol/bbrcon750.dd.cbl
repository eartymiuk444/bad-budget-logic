000100*--------------------------------------------------------------*
000200* BBRCON750.DD.CBL
000300* end-of-run reconciliation record -- one record written at
000400* END-RTN summarizing how many of each master record were
000500* read, rejected at validation, and how many predict/ledger
000600* rows the run produced.  same balancing-figure convention as
000700* the old CNP750 recon extract.
000800*--------------------------------------------------------------*
000900 01  BBRCON-RECORD.
001000     05  RC-RUN-DATE                  PIC 9(8).
001100     05  RC-CURRENT-DATE               PIC 9(8).
001200     05  RC-TARGET-DATE                PIC 9(8).
001300     05  RC-DAY-COUNT                  PIC S9(5) COMP-3.
001400     05  RC-ACCOUNTS-READ              PIC S9(5) COMP-3.
001500     05  RC-DEBTS-READ                 PIC S9(5) COMP-3.
001600     05  RC-GAINS-READ                 PIC S9(5) COMP-3.
001700     05  RC-LOSSES-READ                PIC S9(5) COMP-3.
001800     05  RC-BUDGET-ITEMS-READ          PIC S9(5) COMP-3.
001900     05  RC-RECORDS-REJECTED           PIC S9(5) COMP-3.
002000     05  RC-TRANSACTIONS-WRITTEN       PIC S9(7) COMP-3.
002100     05  RC-COMMIT-MODE                PIC X(1).
002200         88  RC-FULL-COMMIT              VALUE 'F'.
002300         88  RC-NEXT-DATES-ONLY          VALUE 'N'.
002400     05  FILLER                        PIC X(60).
002500*
