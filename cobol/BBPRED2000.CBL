000100*--------------------------------------------------------------*
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 8/1/2024
000300*--------------------------------------------------------------*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.    BBPRED2000.
000600 AUTHOR.        R. WHITFIELD.
000700 INSTALLATION.  BADBUDGET PERSONAL FINANCE - BATCH SYSTEMS.
000800 DATE-WRITTEN.  03/14/1991.
000900 DATE-COMPILED.
001000 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
001100*--------------------------------------------------------------*
001200* C H A N G E   L O G
001300*--------------------------------------------------------------*
001400* 03/14/91  RW  ORIGINAL - EXTRACTED THE "PREDICTION" DAY LOOP
001500*               OUT OF THE OLD INTERACTIVE BUDGET WORKSHEET SO
001600*               IT CAN RUN UNATTENDED OVERNIGHT.
001700* 04/02/91  RW  ADDED SAVINGS ACCOUNT CONTRIBUTION HANDLING AND
001800*               THE GOAL-REACHED CUTOFF.
001900* 05/20/91  GT  ADDED CREDIT CARD AND LOAN DEBT TYPES - WAS
002000*               GENERIC-DEBT-ONLY BEFORE THIS RELEASE.
002100* 08/11/91  GT  SIMPLE-INTEREST LOAN PAYMENT ALLOCATION (INT
002200*               FIRST, THEN PRINCIPAL) PER ACTG REQUEST #114.
002300* 01/09/92  RW  BUDGET ITEM TRACKING ADDED - ACCUMULATE/
002400*               DISAPPEAR/ADDBACK REMAIN-ACTION RULES.
002500* 06/30/92  GT  BUDGET RESET RULE REWRITTEN FOR MONTH-END
002600*               CLAMPING (FEB SHORT MONTH BUG - TICKET #233).
002700* 11/15/92  RW  ADDED NEXT-DATES-ONLY COMMIT VARIANT FOR THE
002800*               "WHAT IF" WORKSHEET SCREEN.
002900* 02/18/93  GT  WEEKLY RESET DAY-OF-WEEK MATH FIXED - WAS
003000*               LANDING ON TODAY INSTEAD OF NEXT WEEK.
003100* 09/01/93  RW  DEBT PAYOFF-IN-FULL FLAG HONORED EVEN WHEN THE
003200*               SCHEDULED PAYMENT AMOUNT IS STILL POSITIVE.
003300* 03/22/94  GT  VALIDATION PASS ADDED AT LOAD TIME - REJECTS
003400*               NOW LOGGED TO THE RECONCILIATION RECORD.
003500* 07/07/94  RW  361-DAY YEAR REPLACED WITH 365.25 THROUGHOUT
003600*               FOR DAILY INTEREST - MATCHES THE WORKSHEET.
003700* 12/19/94  GT  Y2000 REVIEW - ALL CCYYMMDD FIELDS ALREADY
003800*               CARRY A 4-DIGIT YEAR, NO CHANGE REQUIRED.
003900* 01/04/99  LMS US1198  CENTURY WINDOW CHECK ADDED ON THE           US1198
004000*               COMMAND-LINE CURRENT-DATE PARAMETER FOR THE
004100*               YEAR 2000 ROLLOVER.
004200* 06/23/99  LMS US1244  CONFIRMED NO 2-DIGIT YEAR FIELDS            US1244
004300*               REMAIN IN BBACCT-RECORD / BBDEBT-RECORD.
004400* 02/14/01  LMS US1509  SAVINGS INTEREST NOW STOPS CLEANLY ON       US1509
004500*               A ZERO RATE INSTEAD OF SCHEDULING A NO-OP DAY.
004600* 10/03/03  PDK US1880  ADDED END-OF-RUN RECONCILIATION RECORD      US1880
004700*               (BBRCON750) - OPS WANTED A BALANCING FIGURE.
004800* 05/11/07  PDK US2215  BUDGET ITEM ADDBACK REMAIN-ACTION - NET     US2215
004900*               EFFECT ON SOURCE WAS DOUBLE-COUNTING THE PRIOR
005000*               CURRENT-REMAINING-AMOUNT.  FIXED.
005100* 08/30/11  PDK US2674  CONTRIBUTION CUTOFF NOW ALSO CLEARS THE     US2674
005200*               NEXT-CONTRIB-DATE WHEN THE GOAL IS EXCEEDED,
005300*               NOT JUST WHEN IT IS EXACTLY MET.
005400* 04/02/15  JCH US3120  DEBT-PAY-GOAL-DATE HONORED AS A SECOND      US3120
005500*               STOP CONDITION ALONGSIDE DEBT-PAY-END-DATE.
005600* 08/01/24  JCH US4410  REWRITE OF THE INTERACTIVE WORKSHEET'S      US4410
005700*               "PREDICTION" CALCULATOR AS AN UNATTENDED BATCH JOB.
005800* 08/01/24  JCH US4410  DAY-LOOP, COMMIT ENGINE, NEXT-DATES-        US4410
005900*               ONLY VARIANT, AND LOAD-TIME VALIDATION ADDED.
005910* 02/02/26  DCL US4487  PREDICT-ROW INDEXING WAS ONE DAY OFF -      US4487
005920*               CARRY-FORWARD WAS OVERWRITING THE SEED ROW AND
005930*               READING AN UNDEFINED OCCURRENCE ZERO; DEBT DUE-
005940*               DATE NOW CARRIES FORWARD LIKE THE ACCOUNT AND
005950*               BUDGET-ITEM ROWS DO; TRANSACTION LEDGER RECORDS
005960*               WERE COMING OUT DATE-ONLY BECAUSE THE MOVE SPACES
005970*               IN E055 RAN AFTER THE CALLER HAD ALREADY FILLED
005980*               IN THE FIELDS - CALLERS NOW CLEAR THE RECORD
005990*               BEFORE THEY BUILD IT.
005991* 08/10/26  DCL US4507  BB-CURRENT-DATE WAS NEVER ADVANCED PAST     US4507
005992*               THE COMMAND-LINE START DATE, SO INTEREST NEVER
005993*               ACCRUED AND LOSSES/BUDGET ITEMS ONLY EVER FIRED
005994*               ON DAY ONE; E066-ADVANCE-CURRENT-DATE NOW STEPS IT
005995*               FORWARD ONE CALENDAR DAY PER TRIP THROUGH D040-
005996*               DAY-LOOP.  D040A/D040B NO LONGER ADD BB-DAY-IX
005997*               STRAIGHT ONTO THE CCYYMMDD FIELD (RAN OFF THE END
005998*               OF THE MONTH).  D041A-MAKE-CONTRIBUTION WAS ALSO
005999*               DRAWING THE CONTRIBUTION OUT OF WHATEVER OCCURRENCE
006000*               E051'S EXHAUSTED SEARCH LEFT SUB ON INSTEAD OF THE
006001*               ACTUAL SOURCE ACCOUNT - NOW SAVES THE DESTINATION
006002*               INDEX BEFORE THE LOOKUP CLOBBERS PR-ACCT-OX WITH IT.
006010*--------------------------------------------------------------*
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     CONSOLE IS CRT
006600     C01 IS TOP-OF-FORM
006700     CLASS NUMERIC-SIGN-VALID IS '1' THRU '6'
006800     UPSI-0 ON STATUS IS BBPRED-NEXT-DATES-ONLY-REQUESTED.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT ACCT-IN-FILE    ASSIGN TO DYNAMIC ACCT-IN-PATH
007200            ORGANIZATION RECORD SEQUENTIAL.
007300     SELECT DEBT-IN-FILE    ASSIGN TO DYNAMIC DEBT-IN-PATH
007400            ORGANIZATION RECORD SEQUENTIAL.
007500     SELECT GAIN-IN-FILE    ASSIGN TO DYNAMIC GAIN-IN-PATH
007600            ORGANIZATION RECORD SEQUENTIAL.
007700     SELECT LOSS-IN-FILE    ASSIGN TO DYNAMIC LOSS-IN-PATH
007800            ORGANIZATION RECORD SEQUENTIAL.
007900     SELECT BITM-IN-FILE    ASSIGN TO DYNAMIC BITM-IN-PATH
008000            ORGANIZATION RECORD SEQUENTIAL.
008100     SELECT BSET-IN-FILE    ASSIGN TO DYNAMIC BSET-IN-PATH
008200            ORGANIZATION RECORD SEQUENTIAL.
008300     SELECT TRAN-OUT-FILE   ASSIGN TO DYNAMIC TRAN-OUT-PATH
008400            ORGANIZATION RECORD SEQUENTIAL.
008500     SELECT ACCT-OUT-FILE   ASSIGN TO DYNAMIC ACCT-OUT-PATH
008600            ORGANIZATION RECORD SEQUENTIAL.
008700     SELECT DEBT-OUT-FILE   ASSIGN TO DYNAMIC DEBT-OUT-PATH
008800            ORGANIZATION RECORD SEQUENTIAL.
008900     SELECT BITM-OUT-FILE   ASSIGN TO DYNAMIC BITM-OUT-PATH
009000            ORGANIZATION RECORD SEQUENTIAL.
009100     SELECT RCON-OUT-FILE   ASSIGN TO DYNAMIC RCON-OUT-PATH
009200            ORGANIZATION RECORD SEQUENTIAL.
009300*
009400 DATA DIVISION.
009500*
009600 FILE SECTION.
009700*
009800 FD  ACCT-IN-FILE
009900     LABEL RECORDS ARE STANDARD
010000     DATA RECORD IS ACCT-IN-REC.
010100 01  ACCT-IN-REC                      PIC X(160).
010200*
010300 FD  DEBT-IN-FILE
010400     DATA RECORD IS DEBT-IN-REC.
010500 01  DEBT-IN-REC                      PIC X(200).
010600*
010700 FD  GAIN-IN-FILE
010800     DATA RECORD IS GAIN-IN-REC.
010900 01  GAIN-IN-REC                      PIC X(100).
011000*
011100 FD  LOSS-IN-FILE
011200     DATA RECORD IS LOSS-IN-REC.
011300 01  LOSS-IN-REC                      PIC X(100).
011400*
011500 FD  BITM-IN-FILE
011600     DATA RECORD IS BITM-IN-REC.
011700 01  BITM-IN-REC                      PIC X(130).
011800*
011900 FD  BSET-IN-FILE
012000     DATA RECORD IS BSET-IN-REC.
012100 01  BSET-IN-REC                      PIC X(100).
012200*
012300 FD  TRAN-OUT-FILE
012400     DATA RECORD IS TRAN-OUT-REC.
012500 01  TRAN-OUT-REC.
012600     COPY 'bbtran750.dd.cbl'.
012700*
012800 FD  ACCT-OUT-FILE
012900     DATA RECORD IS ACCT-OUT-REC.
013000 01  ACCT-OUT-REC                     PIC X(160).
013100*
013200 FD  DEBT-OUT-FILE
013300     DATA RECORD IS DEBT-OUT-REC.
013400 01  DEBT-OUT-REC                     PIC X(200).
013500*
013600 FD  BITM-OUT-FILE
013700     DATA RECORD IS BITM-OUT-REC.
013800 01  BITM-OUT-REC                     PIC X(130).
013900*
014000 FD  RCON-OUT-FILE
014100     DATA RECORD IS RCON-OUT-REC.
014200 01  RCON-OUT-REC.
014300     COPY 'bbrcon750.dd.cbl'.
014400*
014500 WORKING-STORAGE SECTION.
014600*
014700     COPY 'bb1500.cbl'.
014800     COPY 'bb1sacct.dd.cbl'.
014900     COPY 'bblpsdebt.dd.cbl'.
015000     COPY 'bbfgain.dd.cbl'.
015100     COPY 'bbwloss.dd.cbl'.
015200     COPY 'bbpbudgt.dd.cbl'.
015300     COPY 'bbufreq.dd.cbl'.
015400     COPY 'bbxvald.dd.cbl'.
015500*
015600 01  BBPRED-PARAMETERS.
015700     05  BBPRED-NEXT-DATES-ONLY-REQUESTED
015800                                       PIC X(1) VALUE 'N'.
015900     05  WS-COMMAND-LINE              PIC X(100).
016000     05  WS-CLIENT                    PIC X(4).
016100     05  WS-JOB                       PIC X(7).
016200     05  FILLER                       PIC X(5).
016300*
016400 01  VARIABLES.
016500     05  ACCT-IN-PATH.
016600         10 FILLER               PIC X(14)
016700            VALUE '/users/public/'.
016800         10 ACCT-IN-NAME         PIC X(64)
016900            VALUE 'ACCOUNTS.DAT'.
017000     05  DEBT-IN-PATH.
017100         10 FILLER               PIC X(14)
017200            VALUE '/users/public/'.
017300         10 DEBT-IN-NAME         PIC X(64)
017400            VALUE 'DEBTS.DAT'.
017500     05  GAIN-IN-PATH.
017600         10 FILLER               PIC X(14)
017700            VALUE '/users/public/'.
017800         10 GAIN-IN-NAME         PIC X(64)
017900            VALUE 'GAINS.DAT'.
018000     05  LOSS-IN-PATH.
018100         10 FILLER               PIC X(14)
018200            VALUE '/users/public/'.
018300         10 LOSS-IN-NAME         PIC X(64)
018400            VALUE 'LOSSES.DAT'.
018500     05  BITM-IN-PATH.
018600         10 FILLER               PIC X(14)
018700            VALUE '/users/public/'.
018800         10 BITM-IN-NAME         PIC X(64)
018900            VALUE 'BUDGET-ITEMS.DAT'.
019000     05  BSET-IN-PATH.
019100         10 FILLER               PIC X(14)
019200            VALUE '/users/public/'.
019300         10 BSET-IN-NAME         PIC X(64)
019400            VALUE 'BUDGET-SETTINGS.DAT'.
019500     05  TRAN-OUT-PATH.
019600         10 FILLER               PIC X(18)
019700            VALUE '/users/public/out/'.
019800         10 TRAN-OUT-NAME        PIC X(64)
019900            VALUE 'TRANSACTIONS-OUT.DAT'.
020000     05  ACCT-OUT-PATH.
020100         10 FILLER               PIC X(18)
020200            VALUE '/users/public/out/'.
020300         10 ACCT-OUT-NAME        PIC X(64)
020400            VALUE 'ACCOUNTS-OUT.DAT'.
020500     05  DEBT-OUT-PATH.
020600         10 FILLER               PIC X(18)
020700            VALUE '/users/public/out/'.
020800         10 DEBT-OUT-NAME        PIC X(64)
020900            VALUE 'DEBTS-OUT.DAT'.
021000     05  BITM-OUT-PATH.
021100         10 FILLER               PIC X(18)
021200            VALUE '/users/public/out/'.
021300         10 BITM-OUT-NAME        PIC X(64)
021400            VALUE 'BUDGET-ITEMS-OUT.DAT'.
021500     05  RCON-OUT-PATH.
021600         10 FILLER               PIC X(18)
021700            VALUE '/users/public/out/'.
021800         10 RCON-OUT-NAME        PIC X(64)
021900            VALUE 'RECON.DAT'.
022000     05  EOF-SW                  PIC X(1) VALUE 'N'.
022100         88  AT-END-OF-FILE        VALUE 'Y'.
022200     05  SUB                     PIC S9(5) COMP VALUE 0.
022300     05  SUB2                    PIC S9(5) COMP VALUE 0.
022400     05  WS-TODAY-8               PIC 9(8).
022500     05  WS-TEMP-AMOUNT           PIC S9(9)V99 COMP-3.
022600     05  WS-TEMP-AMOUNT-2         PIC S9(9)V99 COMP-3.
022700     05  WS-DAILY-RATE            PIC S9(3)V9(9) COMP-3.
022800     05  WS-LOOKUP-NAME           PIC X(40).
022900     05  WS-MOD-QUOTIENT          PIC S9(9) COMP.
023000     05  WS-MOD-REM-4             PIC S9(5) COMP.
023100     05  WS-MOD-REM-100           PIC S9(5) COMP.
023200     05  WS-MOD-REM-400           PIC S9(5) COMP.
023300*
023400*--------------------------------------------------------------*
023500 PROCEDURE DIVISION.
023600*--------------------------------------------------------------*
023700*
023800 A010-MAIN-LINE.
023900     DISPLAY SPACES UPON CRT.
024000     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
024100     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
024200         INTO WS-CLIENT BB-CURRENT-DATE BB-TARGET-DATE WS-JOB.
024300     IF WS-CLIENT = 'NDTO'
024400         SET BB-COMMIT-NEXT-DATES-ONLY TO TRUE
024500     ELSE
024600         SET BB-COMMIT-FULL TO TRUE.
024700     DISPLAY '* * * * B E G I N   B B P R E D 2 0 0 0'
024800         UPON CRT AT 1401.
024900     PERFORM B015-OPEN-ALL-FILES.
025000     PERFORM B020-LOAD-ALL-MASTERS.
025100     PERFORM C030-COMPUTE-DAY-RANGE.
025200     IF BB-DAY-COUNT > ZERO
025300         PERFORM D030-SEED-DAY-ZERO
025400         PERFORM D040-DAY-LOOP THRU D040-DAY-LOOP-EXIT
025500             VARYING BB-DAY-IX FROM 1 BY 1
025600             UNTIL BB-DAY-IX > BB-DAY-COUNT.
025700     IF BB-COMMIT-FULL
025800         PERFORM F070-COMMIT-FULL
025900     ELSE
026000         PERFORM F071-COMMIT-NEXT-DATES-ONLY.
026100     PERFORM F072-BUDGET-REMAIN-WALK.
026200     PERFORM G080-WRITE-OUTPUT-MASTERS.
026300     PERFORM END-RTN.
026400*
026500 B015-OPEN-ALL-FILES.
026600     OPEN INPUT  ACCT-IN-FILE DEBT-IN-FILE GAIN-IN-FILE
026700                 LOSS-IN-FILE BITM-IN-FILE BSET-IN-FILE.
026800     OPEN OUTPUT TRAN-OUT-FILE ACCT-OUT-FILE DEBT-OUT-FILE
026900                 BITM-OUT-FILE RCON-OUT-FILE.
027000*
027100*--------------------------------------------------------------*
027200* LOAD-TIME VALIDATION (BUSINESS RULES -> VALIDATION RULES)
027300*--------------------------------------------------------------*
027400 B020-LOAD-ALL-MASTERS.
027500     PERFORM READ-ACCOUNT.
027600     PERFORM LOAD-ACCOUNTS THRU LOAD-ACCOUNTS-EXIT
027700         UNTIL AT-END-OF-FILE.
027800     MOVE 'N' TO EOF-SW.
027900     PERFORM READ-DEBT.
028000     PERFORM LOAD-DEBTS THRU LOAD-DEBTS-EXIT
028100         UNTIL AT-END-OF-FILE.
028200     MOVE 'N' TO EOF-SW.
028300     PERFORM READ-GAIN.
028400     PERFORM LOAD-GAINS THRU LOAD-GAINS-EXIT
028500         UNTIL AT-END-OF-FILE.
028600     MOVE 'N' TO EOF-SW.
028700     PERFORM READ-LOSS.
028800     PERFORM LOAD-LOSSES THRU LOAD-LOSSES-EXIT
028900         UNTIL AT-END-OF-FILE.
029000     MOVE 'N' TO EOF-SW.
029100     PERFORM READ-BITM.
029200     PERFORM LOAD-BUDGET-ITEMS THRU LOAD-BUDGET-ITEMS-EXIT
029300         UNTIL AT-END-OF-FILE.
029400     MOVE 'N' TO EOF-SW.
029500     READ BSET-IN-FILE INTO BBBSET-RECORD
029600         AT END MOVE 'Y' TO EOF-SW.
029700*
029800 READ-ACCOUNT.
029900     READ ACCT-IN-FILE AT END MOVE 'Y' TO EOF-SW.
030000*
030100 LOAD-ACCOUNTS.
030200     MOVE ACCT-IN-REC TO BBACCT-RECORD.
030300     PERFORM VALIDATE-ACCOUNT.
030400     IF BBVALD-RECORD-OK
030500         ADD 1 TO BB-ACCOUNT-COUNT
030600         SET BB-ACCT-IX TO BB-ACCOUNT-COUNT
030700         MOVE BBACCT-RECORD TO BBA-RECORD (BB-ACCT-IX)
030800     ELSE
030900         ADD 1 TO BBVC-ACCOUNT-REJECTS.
031000     PERFORM READ-ACCOUNT.
031100 LOAD-ACCOUNTS-EXIT.
031200     EXIT.
031300*
031400 READ-DEBT.
031500     READ DEBT-IN-FILE AT END MOVE 'Y' TO EOF-SW.
031600*
031700 LOAD-DEBTS.
031800     MOVE DEBT-IN-REC TO BBDEBT-RECORD.
031900     PERFORM VALIDATE-DEBT.
032000     IF BBVALD-RECORD-OK
032100         ADD 1 TO BB-DEBT-COUNT
032200         SET BB-DEBT-IX TO BB-DEBT-COUNT
032300         MOVE BBDEBT-RECORD TO BBD-RECORD (BB-DEBT-IX)
032400     ELSE
032500         ADD 1 TO BBVC-DEBT-REJECTS.
032600     PERFORM READ-DEBT.
032700 LOAD-DEBTS-EXIT.
032800     EXIT.
032900*
033000 READ-GAIN.
033100     READ GAIN-IN-FILE AT END MOVE 'Y' TO EOF-SW.
033200*
033300 LOAD-GAINS.
033400     MOVE GAIN-IN-REC TO BBGAIN-RECORD.
033500     PERFORM VALIDATE-GAIN.
033600     IF BBVALD-RECORD-OK
033700         ADD 1 TO BB-GAIN-COUNT
033800         SET BB-GAIN-IX TO BB-GAIN-COUNT
033900         MOVE BBGAIN-RECORD TO BBG-RECORD (BB-GAIN-IX)
034000     ELSE
034100         ADD 1 TO BBVC-GAIN-REJECTS.
034200     PERFORM READ-GAIN.
034300 LOAD-GAINS-EXIT.
034400     EXIT.
034500*
034600 READ-LOSS.
034700     READ LOSS-IN-FILE AT END MOVE 'Y' TO EOF-SW.
034800*
034900 LOAD-LOSSES.
035000     MOVE LOSS-IN-REC TO BBLOSS-RECORD.
035100     PERFORM VALIDATE-LOSS.
035200     IF BBVALD-RECORD-OK
035300         ADD 1 TO BB-LOSS-COUNT
035400         SET BB-LOSS-IX TO BB-LOSS-COUNT
035500         MOVE BBLOSS-RECORD TO BBL-RECORD (BB-LOSS-IX)
035600     ELSE
035700         ADD 1 TO BBVC-LOSS-REJECTS.
035800     PERFORM READ-LOSS.
035900 LOAD-LOSSES-EXIT.
036000     EXIT.
036100*
036200 READ-BITM.
036300     READ BITM-IN-FILE AT END MOVE 'Y' TO EOF-SW.
036400*
036500 LOAD-BUDGET-ITEMS.
036600     MOVE BITM-IN-REC TO BBBITM-RECORD.
036700     PERFORM VALIDATE-BUDGET-ITEM.
036800     IF BBVALD-RECORD-OK
036900         ADD 1 TO BB-BITM-COUNT
037000         SET BB-BITM-IX TO BB-BITM-COUNT
037100         MOVE BBBITM-RECORD TO BBI-RECORD (BB-BITM-IX)
037200     ELSE
037300         ADD 1 TO BBVC-BITM-REJECTS.
037400     PERFORM READ-BITM.
037500 LOAD-BUDGET-ITEMS-EXIT.
037600     EXIT.
037700*
037800* every name/description non-null, every amount >= 0 (except
037900* contribution amount which must be > 0), every rate >= 0.
038000*
038100 VALIDATE-ACCOUNT.
038200     SET BBVALD-RECORD-OK TO TRUE.
038300     IF ACCT-NAME = SPACES
038400         SET BBVALD-RECORD-BAD TO TRUE
038500         SET BBVALD-NAME-MISSING TO TRUE
038600     ELSE IF ACCT-VALUE < ZERO
038700         SET BBVALD-RECORD-BAD TO TRUE
038800         SET BBVALD-AMOUNT-NEGATIVE TO TRUE
038900     ELSE IF ACCT-IS-SAVINGS AND ACCT-INTEREST-RATE < ZERO
039000         SET BBVALD-RECORD-BAD TO TRUE
039100         SET BBVALD-RATE-NEGATIVE TO TRUE
039200     ELSE IF ACCT-IS-SAVINGS AND ACCT-CONTRIB-AMOUNT NOT = ZERO
039300             AND ACCT-CONTRIB-AMOUNT NOT > ZERO
039400         SET BBVALD-RECORD-BAD TO TRUE
039500         SET BBVALD-CONTRIB-NOT-POS TO TRUE
039600     ELSE IF ACCT-IS-SAVINGS AND ACCT-HAS-GOAL
039700             AND ACCT-CONTRIB-FREQ = '1'
039800         SET BBVALD-RECORD-BAD TO TRUE
039900         SET BBVALD-GOAL-FREQ-BAD TO TRUE.
040000*
040100 VALIDATE-DEBT.
040200     SET BBVALD-RECORD-OK TO TRUE.
040300     IF DEBT-NAME = SPACES
040400         SET BBVALD-RECORD-BAD TO TRUE
040500         SET BBVALD-NAME-MISSING TO TRUE
040600     ELSE IF DEBT-AMOUNT < ZERO
040700         SET BBVALD-RECORD-BAD TO TRUE
040800         SET BBVALD-AMOUNT-NEGATIVE TO TRUE
040900     ELSE IF DEBT-INTEREST-RATE < ZERO
041000         SET BBVALD-RECORD-BAD TO TRUE
041100         SET BBVALD-RATE-NEGATIVE TO TRUE
041200     ELSE IF DEBT-PAY-IS-PAYOFF AND DEBT-PAY-AMOUNT NOT = -1
041300         SET BBVALD-RECORD-BAD TO TRUE
041400         SET BBVALD-PAYOFF-MISMATCH TO TRUE
041500     ELSE IF DEBT-PAY-AMOUNT > ZERO AND DEBT-PAY-IS-PAYOFF
041600         SET BBVALD-RECORD-BAD TO TRUE
041700         SET BBVALD-PAYOFF-MISMATCH TO TRUE
041800     ELSE IF DEBT-PAY-ONGOING = 'Y' AND DEBT-PAY-END-DATE
041900             NOT = ZERO
042000         SET BBVALD-RECORD-BAD TO TRUE
042100         SET BBVALD-ONGOING-MISMATCH TO TRUE
042200     ELSE IF DEBT-PAY-FREQ = '1' AND DEBT-PAY-NEXT-DATE
042300             NOT = ZERO AND DEBT-PAY-END-DATE NOT = ZERO
042400             AND DEBT-PAY-END-DATE NOT = DEBT-PAY-NEXT-DATE
042500         SET BBVALD-RECORD-BAD TO TRUE
042600         SET BBVALD-ONETIME-DATE-BAD TO TRUE
042700     ELSE IF DEBT-IS-LOAN AND DEBT-USES-SIMPLE-INT
042800             AND DEBT-PRINCIPAL > DEBT-AMOUNT
042900         SET BBVALD-RECORD-BAD TO TRUE
043000         SET BBVALD-PRINCIPAL-TOO-BIG TO TRUE.
043100*
043200 VALIDATE-GAIN.
043300     SET BBVALD-RECORD-OK TO TRUE.
043400     IF GAIN-SOURCE-DESC = SPACES
043500         SET BBVALD-RECORD-BAD TO TRUE
043600         SET BBVALD-NAME-MISSING TO TRUE
043700     ELSE IF GAIN-AMOUNT < ZERO
043800         SET BBVALD-RECORD-BAD TO TRUE
043900         SET BBVALD-AMOUNT-NEGATIVE TO TRUE.
044000*
044100 VALIDATE-LOSS.
044200     SET BBVALD-RECORD-OK TO TRUE.
044300     IF LOSS-EXPENSE-DESC = SPACES
044400         SET BBVALD-RECORD-BAD TO TRUE
044500         SET BBVALD-NAME-MISSING TO TRUE
044600     ELSE IF LOSS-AMOUNT < ZERO
044700         SET BBVALD-RECORD-BAD TO TRUE
044800         SET BBVALD-AMOUNT-NEGATIVE TO TRUE.
044900*
045000 VALIDATE-BUDGET-ITEM.
045100     SET BBVALD-RECORD-OK TO TRUE.
045200     IF BI-EXPENSE-DESC = SPACES
045300         SET BBVALD-RECORD-BAD TO TRUE
045400         SET BBVALD-NAME-MISSING TO TRUE
045500     ELSE IF BI-AMOUNT < ZERO
045600         SET BBVALD-RECORD-BAD TO TRUE
045700         SET BBVALD-AMOUNT-NEGATIVE TO TRUE
045800     ELSE IF BI-USES-PRORATION AND BI-FREQ NOT = '3'
045900             AND BI-FREQ NOT = '5' AND BI-FREQ NOT = '6'
046000         SET BBVALD-RECORD-BAD TO TRUE
046100         SET BBVALD-PRORATE-FREQ-BAD TO TRUE.
046200*
046300*--------------------------------------------------------------*
046400* DAY-RANGE COMPUTATION (BATCH FLOW STEP 2)
046500*--------------------------------------------------------------*
046600 C030-COMPUTE-DAY-RANGE.
046700     MOVE BB-TD-YYYY TO BB-DN-YYYY.
046800     MOVE BB-TD-MM TO BB-DN-MM.
046900     MOVE BB-TD-DD TO BB-DN-DD.
047000     PERFORM E065-DAY-NUMBER-FOR-DATE.
047100     MOVE BB-DN-RESULT TO BB-DN-RESULT-2.
047200     MOVE BB-CD-YYYY TO BB-DN-YYYY.
047300     MOVE BB-CD-MM TO BB-DN-MM.
047400     MOVE BB-CD-DD TO BB-DN-DD.
047500     PERFORM E065-DAY-NUMBER-FOR-DATE.
047600     COMPUTE BB-DAY-COUNT = BB-DN-RESULT-2 - BB-DN-RESULT.
047700     IF BB-DAY-COUNT < ZERO
047800         MOVE ZERO TO BB-DAY-COUNT.
047900     IF BB-DAY-COUNT > BB-DAY-LIMIT
048000         MOVE BB-DAY-LIMIT TO BB-DAY-COUNT.
048100*
048200*--------------------------------------------------------------*
048300* DAY-0 SEED (BATCH FLOW STEP 3)
048400*--------------------------------------------------------------*
048500 D030-SEED-DAY-ZERO.
048600     PERFORM D031-SEED-ACCOUNT-ROWS
048700         VARYING BB-ACCT-IX FROM 1 BY 1
048800         UNTIL BB-ACCT-IX > BB-ACCOUNT-COUNT.
048900     PERFORM D032-SEED-DEBT-ROWS
049000         VARYING BB-DEBT-IX FROM 1 BY 1
049100         UNTIL BB-DEBT-IX > BB-DEBT-COUNT.
049200     PERFORM D033-SEED-BITM-ROWS
049300         VARYING BB-BITM-IX FROM 1 BY 1
049400         UNTIL BB-BITM-IX > BB-BITM-COUNT.
049500*
049600 D031-SEED-ACCOUNT-ROWS.
049700     MOVE BBA-RECORD (BB-ACCT-IX) TO BBACCT-RECORD.
049800     SET PR-ACCT-OX TO BB-ACCT-IX.
049900     SET PR-ACCT-DX TO 1.
050000     MOVE BB-CURRENT-DATE TO PR-DATE (PR-ACCT-OX, PR-ACCT-DX).
050100     MOVE ACCT-VALUE TO PR-VALUE (PR-ACCT-OX, PR-ACCT-DX).
050200     MOVE ACCT-NEXT-CONTRIB-DATE
050300         TO PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, PR-ACCT-DX).
050400     IF ACCT-IS-SAVINGS
050500         PERFORM D031A-SEED-SAVINGS-INT-DATE
050600     ELSE
050700         MOVE ZERO
050800             TO PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX).
050900*
051000* seed first interest date to the 1st of next month
051100*
051200 D031A-SEED-SAVINGS-INT-DATE.
051300     MOVE BB-CURRENT-DATE TO BBAD-NEXT-INTEREST-R.
051400     ADD 1 TO BBAD-NI-MM.
051500     IF BBAD-NI-MM > 12
051600         MOVE 1 TO BBAD-NI-MM
051700         ADD 1 TO BBAD-NI-YYYY.
051800     MOVE 1 TO BBAD-NI-DD.
051900     MOVE BBAD-NEXT-INTEREST-R
052000         TO PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX).
052100*
052200 D032-SEED-DEBT-ROWS.
052300     MOVE BBD-RECORD (BB-DEBT-IX) TO BBDEBT-RECORD.
052400     SET PR-DEBT-OX TO BB-DEBT-IX.
052500     SET PR-DEBT-DX TO 1.
052600     MOVE BB-CURRENT-DATE
052700         TO PR-DEBT-DATE (PR-DEBT-OX, PR-DEBT-DX).
052800     MOVE DEBT-AMOUNT TO PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX).
052900     MOVE DEBT-PAY-NEXT-DATE
053000         TO PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX).
053100*        seed first interest date to start-date + 1 day
053200     MOVE BB-CURRENT-DATE TO BBDD-NI-YYYY BBDD-NI-MM BBDD-NI-DD
053300         IN BBDEBT-DATE-WORK.
053400     ADD 1 TO BBDD-NI-DD.
053500     PERFORM E054-NORMALIZE-YYYYMMDD.
053600     MOVE BBDD-NEXT-INTEREST-R
053700         TO PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX, PR-DEBT-DX).
053800     MOVE DEBT-INTEREST-AMT
053900         TO PR-ACCUM-INTEREST (PR-DEBT-OX, PR-DEBT-DX).
054000     MOVE DEBT-PRINCIPAL
054100         TO PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX).
054200     MOVE DEBT-INTEREST-AMT
054300         TO PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX).
054400*
054500 D033-SEED-BITM-ROWS.
054600     MOVE BBI-RECORD (BB-BITM-IX) TO BBBITM-RECORD.
054700     SET PR-BITM-OX TO BB-BITM-IX.
054800     SET PR-BITM-DX TO 1.
054900     MOVE BI-NEXT-DATE
055000         TO PR-NEXT-LOSS-DATE (PR-BITM-OX, PR-BITM-DX).
055100     MOVE -1 TO PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX).
055200*
055300*--------------------------------------------------------------*
055400* DAY LOOP (BATCH FLOW STEP 4, SUB-STEPS A THRU G)
055500*--------------------------------------------------------------*
055600 D040-DAY-LOOP.
055610*    US4507 - BB-DAY-IX only counts trips through the loop; the
055620*    due-today tests in every sub-step below key off the actual
055630*    calendar date, so that date has to move forward here, once
055640*    a day, before any sub-step looks at it.
055650     PERFORM E066-ADVANCE-CURRENT-DATE.
055700     PERFORM D041-APPLY-CONTRIBUTIONS
055800         VARYING BB-ACCT-IX FROM 1 BY 1
055900         UNTIL BB-ACCT-IX > BB-ACCOUNT-COUNT.
056000     PERFORM D042-APPLY-GAINS
056100         VARYING BB-GAIN-IX FROM 1 BY 1
056200         UNTIL BB-GAIN-IX > BB-GAIN-COUNT.
056300     PERFORM D043-APPLY-DEBT-PAYMENTS
056400         VARYING BB-DEBT-IX FROM 1 BY 1
056500         UNTIL BB-DEBT-IX > BB-DEBT-COUNT.
056600     PERFORM D044-APPLY-LOSSES
056700         VARYING BB-LOSS-IX FROM 1 BY 1
056800         UNTIL BB-LOSS-IX > BB-LOSS-COUNT.
056900     PERFORM D045-APPLY-BUDGET-ITEMS
057000         VARYING BB-BITM-IX FROM 1 BY 1
057100         UNTIL BB-BITM-IX > BB-BITM-COUNT.
057200     PERFORM D046-ACCRUE-DEBT-INTEREST
057300         VARYING BB-DEBT-IX FROM 1 BY 1
057400         UNTIL BB-DEBT-IX > BB-DEBT-COUNT.
057500     PERFORM D047-ACCRUE-SAVINGS-INTEREST
057600         VARYING BB-ACCT-IX FROM 1 BY 1
057700         UNTIL BB-ACCT-IX > BB-ACCOUNT-COUNT.
057800 D040-DAY-LOOP-EXIT.
057900     EXIT.
058000*
058100* carry every row forward from yesterday before today's
058200* sub-steps decide what changes -- the same "carry-forward
058300* then overlay" rule the old statement-print job used for
058400* balance-forward billing.
058500*
058501* US4487 - day index 1 is the seed row (D031/D032/D033); the
058502* day loop's BB-DAY-IX is the day NUMBER being computed, so the
058503* row it builds belongs at occurrence BB-DAY-IX + 1 and the row
058504* it carries forward FROM is occurrence BB-DAY-IX itself - not
058505* BB-DAY-IX / BB-DAY-IX - 1, which collided with the seed row
058506* on the first trip through the loop and read occurrence zero.
058600 D040A-CARRY-FORWARD-ACCOUNT.
058700     SET SUB TO BB-DAY-IX.
058750     SET PR-ACCT-DX TO BB-DAY-IX.
058775     SET PR-ACCT-DX UP BY 1.
059000     MOVE PR-DATE (PR-ACCT-OX, SUB)
059100         TO PR-DATE (PR-ACCT-OX, PR-ACCT-DX).
059200     MOVE PR-VALUE (PR-ACCT-OX, SUB)
059300         TO PR-VALUE (PR-ACCT-OX, PR-ACCT-DX).
059400*    US4507 - BB-CURRENT-DATE is the already-advanced calendar
059410*    date for this trip through the day loop (E066), so it is
059420*    moved straight in here rather than added onto as an integer.
059500     MOVE BB-CURRENT-DATE TO PR-DATE (PR-ACCT-OX, PR-ACCT-DX).
059600     MOVE PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, SUB)
059700         TO PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, PR-ACCT-DX).
059800     MOVE PR-NEXT-INTEREST-DATE (PR-ACCT-OX, SUB)
059900         TO PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX).
060000*
060100 D040B-CARRY-FORWARD-DEBT.
060200     SET SUB TO BB-DAY-IX.
060250     SET PR-DEBT-DX TO BB-DAY-IX.
060275     SET PR-DEBT-DX UP BY 1.
060500     MOVE PR-DEBT-VALUE (PR-DEBT-OX, SUB)
060600         TO PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX).
060650     MOVE BB-CURRENT-DATE TO PR-DEBT-DATE (PR-DEBT-OX, PR-DEBT-DX).
060700     MOVE PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, SUB)
060800         TO PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX).
060900     MOVE PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX, SUB)
061000         TO PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX, PR-DEBT-DX).
061100     MOVE PR-ACCUM-INTEREST (PR-DEBT-OX, SUB)
061200         TO PR-ACCUM-INTEREST (PR-DEBT-OX, PR-DEBT-DX).
061300     MOVE PR-PRINCIPAL (PR-DEBT-OX, SUB)
061400         TO PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX).
061500     MOVE PR-INTEREST (PR-DEBT-OX, SUB)
061600         TO PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX).
061700*
061800 D040C-CARRY-FORWARD-BITM.
061900     SET SUB TO BB-DAY-IX.
061950     SET PR-BITM-DX TO BB-DAY-IX.
061975     SET PR-BITM-DX UP BY 1.
062200     MOVE PR-NEXT-LOSS-DATE (PR-BITM-OX, SUB)
062300         TO PR-NEXT-LOSS-DATE (PR-BITM-OX, PR-BITM-DX).
062400     MOVE -1 TO PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX).
062500*
062600* STEP 4a CONTRIBUTIONS
062700*
062800 D041-APPLY-CONTRIBUTIONS.
062900     SET PR-ACCT-OX TO BB-ACCT-IX.
063000     PERFORM D040A-CARRY-FORWARD-ACCOUNT.
063100     MOVE BBA-RECORD (BB-ACCT-IX) TO BBACCT-RECORD.
063200     IF ACCT-IS-SAVINGS
063300         AND PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, PR-ACCT-DX)
063400             = PR-DATE (PR-ACCT-OX, PR-ACCT-DX)
063500         AND PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, PR-ACCT-DX)
063600             NOT = ZERO
063700         PERFORM D041A-MAKE-CONTRIBUTION.
063800*
063900 D041A-MAKE-CONTRIBUTION.
063901*    US4507 - E051 hands the SOURCE row back in PR-ACCT-OX, same
063902*    as E056 does for losses/payments/budget items, which means
063903*    the DESTINATION row (already sitting in PR-ACCT-OX when we
063904*    got here) has to be saved off into SUB before the call or
063905*    it is gone -- the contribution used to come out of whatever
063906*    unused table occurrence the exhausted search left SUB on.
063910     MOVE SPACES TO TRAN-OUT-REC.
063920     SET SUB TO PR-ACCT-OX.
064000     MOVE ACCT-SOURCE-NAME TO WS-LOOKUP-NAME.
064100     PERFORM E051-FIND-ACCOUNT-ROW-BY-NAME.
064150     MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO TH-SOURCE-ORIGINAL.
064160     MOVE PR-VALUE (SUB, PR-ACCT-DX) TO TH-DEST-ORIGINAL.
064200     SUBTRACT ACCT-CONTRIB-AMOUNT
064300             FROM PR-VALUE (PR-ACCT-OX, PR-ACCT-DX).
064400     ADD ACCT-CONTRIB-AMOUNT
064500             TO PR-VALUE (SUB, PR-ACCT-DX).
064600     MOVE ACCT-CONTRIB-FREQ TO BBFREQ-CODE.
064700     MOVE PR-NEXT-CONTRIB-DATE (SUB, PR-ACCT-DX)
064800             TO LOSS-NEXT-DATE-R.
064900     PERFORM E052-STEP-NEXT-DATE.
065000     MOVE LOSS-NEXT-DATE TO
065100             PR-NEXT-CONTRIB-DATE (SUB, PR-ACCT-DX).
065200     IF ACCT-HAS-GOAL AND ACCT-GOAL-AMT NOT = -1
065300         AND PR-VALUE (SUB, PR-ACCT-DX)
065400             NOT < ACCT-GOAL-AMT
065500         MOVE ZERO TO
065600             PR-NEXT-CONTRIB-DATE (SUB, PR-ACCT-DX).
065650     MOVE ACCT-CONTRIB-AMOUNT TO TH-AMOUNT.
065700     MOVE 'WITHDRAWN FROM      ' TO TH-SOURCE-ACTION.
065710     MOVE ACCT-SOURCE-NAME TO TH-SOURCE-NAME.
065720     MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO TH-SOURCE-UPDATED.
065730     MOVE 'Y' TO TH-SOURCE-SHOW-CHANGE.
065800     MOVE 'DEPOSITED TO SAVINGS ' TO TH-DEST-ACTION.
065810     MOVE ACCT-NAME TO TH-DEST-NAME.
065820     MOVE PR-VALUE (SUB, PR-ACCT-DX) TO TH-DEST-UPDATED.
065830     MOVE 'Y' TO TH-DEST-SHOW-CHANGE.
065900     PERFORM E055-WRITE-TRANSACTION.
066000*
066100* STEP 4b GAINS
066200*
066300 D042-APPLY-GAINS.
066310     MOVE SPACES TO TRAN-OUT-REC.
066400     MOVE BBG-RECORD (BB-GAIN-IX) TO BBGAIN-RECORD.
066500     MOVE GAIN-DEST-ACCOUNT TO WS-LOOKUP-NAME.
066600     PERFORM E051-FIND-ACCOUNT-ROW-BY-NAME.
066700     SET PR-ACCT-OX TO SUB.
066800     IF GAIN-NEXT-DATE = PR-DATE (PR-ACCT-OX, PR-ACCT-DX)
066900         AND GAIN-NEXT-DATE NOT = ZERO
067000         AND (GAIN-END-DATE = ZERO OR
067100              GAIN-NEXT-DATE NOT > GAIN-END-DATE)
067150         MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO TH-DEST-ORIGINAL
067200         ADD GAIN-AMOUNT TO PR-VALUE (PR-ACCT-OX, PR-ACCT-DX)
067300         MOVE GAIN-FREQ TO BBFREQ-CODE
067400         MOVE GAIN-NEXT-DATE TO LOSS-NEXT-DATE-R
067500         PERFORM E052-STEP-NEXT-DATE
067600         MOVE LOSS-NEXT-DATE TO GAIN-NEXT-DATE
067700         MOVE GAIN-NEXT-DATE TO BBG-RECORD (BB-GAIN-IX)
067800             (41 : 8)
067850         MOVE GAIN-AMOUNT TO TH-AMOUNT
067900         MOVE 'INCOME               ' TO TH-SOURCE-ACTION
067910         MOVE GAIN-SOURCE-DESC TO TH-SOURCE-NAME
068000         MOVE 'DEPOSITED TO         ' TO TH-DEST-ACTION
068010         MOVE GAIN-DEST-ACCOUNT TO TH-DEST-NAME
068020         MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO TH-DEST-UPDATED
068030         MOVE 'Y' TO TH-DEST-SHOW-CHANGE
068100         PERFORM E055-WRITE-TRANSACTION.
068200*
068300* STEP 4c DEBT PAYMENTS
068400*
068500 D043-APPLY-DEBT-PAYMENTS.
068600     SET PR-DEBT-OX TO BB-DEBT-IX.
068700     PERFORM D040B-CARRY-FORWARD-DEBT.
068800     MOVE BBD-RECORD (BB-DEBT-IX) TO BBDEBT-RECORD.
068900     IF PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX)
069000             = PR-DEBT-DATE (PR-DEBT-OX, PR-DEBT-DX)
069100         AND PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX)
069200             NOT = ZERO
069300         PERFORM E050-PAYMENT-PROCESS.
069400*
069500* STEP 4d LOSSES
069600*
069700 D044-APPLY-LOSSES.
069800     MOVE BBL-RECORD (BB-LOSS-IX) TO BBLOSS-RECORD.
069900     MOVE LOSS-SOURCE-NAME TO WS-LOOKUP-NAME.
070000     PERFORM E056-FIND-SOURCE-ROW.
070100     IF LOSS-NEXT-DATE = BB-CURRENT-DATE
070200         AND LOSS-NEXT-DATE NOT = ZERO
070300         PERFORM D044A-POST-LOSS.
070400*
070500 D044A-POST-LOSS.
070510     MOVE SPACES TO TRAN-OUT-REC.
070600     MOVE LOSS-AMOUNT TO WS-TEMP-AMOUNT.
070700     PERFORM E057-DEDUCT-FROM-SOURCE.
070800     MOVE LOSS-FREQ TO BBFREQ-CODE.
070900     PERFORM E052-STEP-NEXT-DATE.
071000     MOVE 'AD-HOC EXPENSE       ' TO TH-SOURCE-ACTION.
071100     PERFORM E055-WRITE-TRANSACTION.
071200*
071300* STEP 4e BUDGET ITEMS
071400*
071500 D045-APPLY-BUDGET-ITEMS.
071600     SET PR-BITM-OX TO BB-BITM-IX.
071700     PERFORM D040C-CARRY-FORWARD-BITM.
071800     MOVE BBI-RECORD (BB-BITM-IX) TO BBBITM-RECORD.
071900     MOVE -1 TO PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX).
072000     IF BI-NEXT-DATE = BB-CURRENT-DATE AND BI-NEXT-DATE
072100             NOT = ZERO
072200         PERFORM D045A-APPLY-ONE-BUDGET-ITEM.
072300     MOVE BI-NEXT-DATE
072400         TO PR-NEXT-LOSS-DATE (PR-BITM-OX, PR-BITM-DX).
072500     MOVE BBBITM-RECORD TO BBI-RECORD (BB-BITM-IX).
072600*
072700 D045A-APPLY-ONE-BUDGET-ITEM.
072710     MOVE SPACES TO TRAN-OUT-REC.
072800     PERFORM E060-BUDGET-AMOUNT-DUE.
072900     MOVE BI-SOURCE-NAME TO WS-LOOKUP-NAME.
073000     PERFORM E056-FIND-SOURCE-ROW.
073100     PERFORM D045B-DEDUCT-BUDGET-AMOUNT.
073200     MOVE BBBD-AMOUNT-DUE
073300         TO PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX).
073400     MOVE 'BUDGET ITEM EXPENSE  ' TO TH-SOURCE-ACTION.
073500     PERFORM E055-WRITE-TRANSACTION.
073600     PERFORM E061-BUDGET-RESET-DATE.
073700     MOVE BBBD-RESET-CANDIDATE-R TO BI-NEXT-DATE.
073800*
073900 D045B-DEDUCT-BUDGET-AMOUNT.
074000     IF BB-COMMIT-NEXT-DATES-ONLY
074100         MOVE BBBD-AMOUNT-DUE TO WS-TEMP-AMOUNT
074200     ELSE IF BI-REMAIN-ACCUMULATES OR
074300        (NOT BI-REMAIN-DISAPPEARS AND
074400         NOT BI-REMAIN-ADDS-BACK)
074500         MOVE BBBD-AMOUNT-DUE TO WS-TEMP-AMOUNT
074600     ELSE IF BI-REMAIN-DISAPPEARS
074700         MOVE BBBD-AMOUNT-DUE TO WS-TEMP-AMOUNT
074800     ELSE
074900*            addBack - restore prior remaining first, then
075000*            deduct the new amount, netting the difference
075100         ADD BI-CURR-AMOUNT TO WS-TEMP-AMOUNT
075200         COMPUTE WS-TEMP-AMOUNT =
075300             BBBD-AMOUNT-DUE - BI-CURR-AMOUNT.
075400     PERFORM E057-DEDUCT-FROM-SOURCE.
075500*
075600* STEP 4f DEBT INTEREST ACCRUAL
075700*
075800 D046-ACCRUE-DEBT-INTEREST.
075900     SET PR-DEBT-OX TO BB-DEBT-IX.
076000     MOVE BBD-RECORD (BB-DEBT-IX) TO BBDEBT-RECORD.
076100     IF PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX, PR-DEBT-DX)
076200             = BB-CURRENT-DATE
076300         AND DEBT-INTEREST-RATE NOT = ZERO
076400         PERFORM D046A-ACCRUE-ONE-DEBT.
076500*
076600 D046A-ACCRUE-ONE-DEBT.
076700     COMPUTE WS-DAILY-RATE =
076800             DEBT-INTEREST-RATE / 365.25.
076900     IF DEBT-IS-GENERIC OR DEBT-IS-CREDITCARD
077000         COMPUTE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) =
077100             PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) *
077200             (1 + WS-DAILY-RATE)
077300     ELSE IF DEBT-IS-LOAN AND DEBT-USES-COMPOUND-INT
077400         COMPUTE WS-TEMP-AMOUNT =
077500             PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) *
077600             WS-DAILY-RATE
077700         ADD WS-TEMP-AMOUNT
077800             TO PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX)
077900         MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX)
078000             TO PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX)
078100         MOVE ZERO TO PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX)
078200     ELSE IF DEBT-IS-LOAN AND DEBT-USES-SIMPLE-INT
078300         COMPUTE WS-TEMP-AMOUNT =
078400             PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX) *
078500             WS-DAILY-RATE
078600         ADD WS-TEMP-AMOUNT
078700             TO PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX)
078800         COMPUTE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) =
078900             PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX) +
079000             PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX).
079100     ADD 1 TO PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX,
079200             PR-DEBT-DX).
079300*
079400* STEP 4g SAVINGS INTEREST ACCRUAL
079500*
079600 D047-ACCRUE-SAVINGS-INTEREST.
079700     SET PR-ACCT-OX TO BB-ACCT-IX.
079800     MOVE BBA-RECORD (BB-ACCT-IX) TO BBACCT-RECORD.
079900     IF ACCT-IS-SAVINGS
080000         AND PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX)
080100             = BB-CURRENT-DATE
080200         AND ACCT-INTEREST-RATE NOT = ZERO
080300         PERFORM D047A-ACCRUE-ONE-ACCOUNT.
080400*
080500 D047A-ACCRUE-ONE-ACCOUNT.
080600     COMPUTE WS-TEMP-AMOUNT =
080700             PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) *
080800             ACCT-INTEREST-RATE / 12.0.
080900     ADD WS-TEMP-AMOUNT TO PR-VALUE (PR-ACCT-OX,
081000             PR-ACCT-DX).
081100     MOVE PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX)
081200             TO BBAD-NEXT-INTEREST-R.
081300     ADD 1 TO BBAD-NI-MM.
081400     IF BBAD-NI-MM > 12
081500         MOVE 1 TO BBAD-NI-MM
081600         ADD 1 TO BBAD-NI-YYYY.
081700     MOVE BBAD-NEXT-INTEREST-R
081800             TO PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX).
081900*
082000*--------------------------------------------------------------*
082100* PAYMENT PROCESSING (PAYMENT STEPPING LOGIC)
082200*--------------------------------------------------------------*
082300 E050-PAYMENT-PROCESS.
082310     MOVE SPACES TO TRAN-OUT-REC.
082320     MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) TO TH-DEST-ORIGINAL.
082400     MOVE DEBT-PAY-AMOUNT TO BBDD-AMOUNT-PAID.
082500     IF DEBT-PAY-IS-PAYOFF OR
082600         PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) -
082700         DEBT-PAY-AMOUNT < ZERO
082800         MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX)
082900             TO BBDD-AMOUNT-PAID
083000         MOVE ZERO TO PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX)
083100     ELSE
083200         SUBTRACT DEBT-PAY-AMOUNT
083300             FROM PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX).
083400     IF DEBT-IS-LOAN AND DEBT-USES-SIMPLE-INT
083500         PERFORM E050A-ALLOCATE-SIMPLE-INTEREST.
083600     MOVE DEBT-PAY-SOURCE-NAME TO WS-LOOKUP-NAME.
083700     PERFORM E056-FIND-SOURCE-ROW.
083800     MOVE BBDD-AMOUNT-PAID TO WS-TEMP-AMOUNT.
083900     PERFORM E057-DEDUCT-FROM-SOURCE.
084000     MOVE DEBT-PAY-FREQ TO BBFREQ-CODE.
084100     MOVE PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX)
084200         TO LOSS-NEXT-DATE-R.
084300     PERFORM E052-STEP-NEXT-DATE.
084400     MOVE LOSS-NEXT-DATE
084500         TO PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX).
084600     IF (DEBT-PAY-ONGOING NOT = 'Y' AND DEBT-PAY-END-DATE
084700             NOT = ZERO AND PR-NEXT-PAYMENT-DATE (PR-DEBT-OX,
084800             PR-DEBT-DX) > DEBT-PAY-END-DATE)
084900         OR (DEBT-PAY-GOAL-DATE NOT = ZERO AND
085000             PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX)
085100             > DEBT-PAY-GOAL-DATE)
085200         MOVE ZERO
085300             TO PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX).
085400     MOVE 'PAID TO              ' TO TH-DEST-ACTION.
085500     MOVE DEBT-NAME TO TH-DEST-NAME.
085510     MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) TO TH-DEST-UPDATED.
085520     MOVE 'Y' TO TH-DEST-SHOW-CHANGE.
085600     PERFORM E055-WRITE-TRANSACTION.
085700*
085800* split a loan payment between accrued interest and principal --
085900* interest first, whatever is left over reduces principal.
086000*
086100 E050A-ALLOCATE-SIMPLE-INTEREST.
086200     MOVE BBDD-AMOUNT-PAID TO BBDD-REMAINDER.
086300     IF PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX)
086400             NOT < BBDD-AMOUNT-PAID
086500         SUBTRACT BBDD-AMOUNT-PAID
086600             FROM PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX)
086700         MOVE ZERO TO BBDD-REMAINDER
086800     ELSE
086900         SUBTRACT PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX)
087000             FROM BBDD-REMAINDER
087100         MOVE ZERO TO PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX).
087200     IF PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX)
087300             NOT < BBDD-REMAINDER
087400         SUBTRACT BBDD-REMAINDER
087500             FROM PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX)
087600     ELSE
087700         MOVE ZERO TO PR-PRINCIPAL (PR-DEBT-OX,
087800             PR-DEBT-DX).
087900*
088000*--------------------------------------------------------------*
088100* FREQUENCY STEP FUNCTION - SHARED BY PAYMENT / GAIN / LOSS /
088200* CONTRIBUTION NEXT-DATE ADVANCE
088300*--------------------------------------------------------------*
088400 E052-STEP-NEXT-DATE.
088500     EVALUATE TRUE
088600         WHEN BBFREQ-ONE-TIME
088700             MOVE ZERO TO LOSS-NEXT-DATE
088800         WHEN BBFREQ-DAILY
088900             ADD 1 TO LOSS-NEXT-DD
089000             PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
089100         WHEN BBFREQ-WEEKLY
089200             ADD 7 TO LOSS-NEXT-DD
089300             PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
089400         WHEN BBFREQ-BIWEEKLY
089500             ADD 14 TO LOSS-NEXT-DD
089600             PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
089700         WHEN BBFREQ-MONTHLY
089800             PERFORM E053-ADVANCE-ONE-MONTH-LOSS
089900         WHEN BBFREQ-YEARLY
090000             ADD 1 TO LOSS-NEXT-YYYY
090100     END-EVALUATE.
090200*
090300 E053-ADVANCE-ONE-MONTH-LOSS.
090400     ADD 1 TO LOSS-NEXT-MM.
090500     IF LOSS-NEXT-MM > 12
090600         MOVE 1 TO LOSS-NEXT-MM
090700         ADD 1 TO LOSS-NEXT-YYYY.
090800     PERFORM E058-CLAMP-MONTH-END-LOSS.
090900*
091000* normalize an overflowed day-of-month back onto a real
091100* calendar date (carries into the month, then the year) --
091200* the day loop's substitute for the compiler's missing
091300* FUNCTION ADD-DAYS intrinsic.
091400*
091500 E054-NORMALIZE-YYYYMMDD-LOSS.
091600     PERFORM E059-DAYS-IN-MONTH-LOSS.
091700     PERFORM E054A-CARRY-ONE-MONTH THRU E054A-EXIT
091800         UNTIL LOSS-NEXT-DD NOT > SUB.
091900*
092000 E054A-CARRY-ONE-MONTH.
092100     SUBTRACT SUB FROM LOSS-NEXT-DD.
092200     ADD 1 TO LOSS-NEXT-MM.
092300     IF LOSS-NEXT-MM > 12
092400         MOVE 1 TO LOSS-NEXT-MM
092500         ADD 1 TO LOSS-NEXT-YYYY.
092600     PERFORM E059-DAYS-IN-MONTH-LOSS.
092700 E054A-EXIT.
092800     EXIT.
092900*
093000 E059-DAYS-IN-MONTH-LOSS.
093100     EVALUATE LOSS-NEXT-MM
093200         WHEN 1 MOVE 31 TO SUB
093300         WHEN 3 MOVE 31 TO SUB
093400         WHEN 5 MOVE 31 TO SUB
093500         WHEN 7 MOVE 31 TO SUB
093600         WHEN 8 MOVE 31 TO SUB
093700         WHEN 10 MOVE 31 TO SUB
093800         WHEN 12 MOVE 31 TO SUB
093900         WHEN 4 MOVE 30 TO SUB
094000         WHEN 6 MOVE 30 TO SUB
094100         WHEN 9 MOVE 30 TO SUB
094200         WHEN 11 MOVE 30 TO SUB
094300         WHEN 2
094400             PERFORM E059A-LEAP-YEAR-TEST
094500     END-EVALUATE.
094600*
094700 E059A-LEAP-YEAR-TEST.
094800     DIVIDE LOSS-NEXT-YYYY BY 4 GIVING WS-MOD-QUOTIENT
094900         REMAINDER WS-MOD-REM-4.
095000     DIVIDE LOSS-NEXT-YYYY BY 100 GIVING WS-MOD-QUOTIENT
095100         REMAINDER WS-MOD-REM-100.
095200     DIVIDE LOSS-NEXT-YYYY BY 400 GIVING WS-MOD-QUOTIENT
095300         REMAINDER WS-MOD-REM-400.
095400     IF WS-MOD-REM-4 = ZERO AND
095500       (WS-MOD-REM-100 NOT = ZERO
095600        OR WS-MOD-REM-400 = ZERO)
095700         MOVE 29 TO SUB
095800     ELSE
095900         MOVE 28 TO SUB.
096000*
096100 E058-CLAMP-MONTH-END-LOSS.
096200     PERFORM E059-DAYS-IN-MONTH-LOSS.
096300     IF LOSS-NEXT-DD > SUB
096400         MOVE SUB TO LOSS-NEXT-DD.
096500*
096600* plain yyyy/mm/dd carry normalization used by the debt
096700* interest seeding at D032 (start-date + 1 day)
096800*
096900 E054-NORMALIZE-YYYYMMDD.
097000     IF BBDD-NI-DD > 28
097100         MOVE BBDD-NI-MM TO LOSS-NEXT-MM
097200         MOVE BBDD-NI-YYYY TO LOSS-NEXT-YYYY
097300         MOVE BBDD-NI-DD TO LOSS-NEXT-DD
097400         PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
097500         MOVE LOSS-NEXT-MM TO BBDD-NI-MM
097600         MOVE LOSS-NEXT-YYYY TO BBDD-NI-YYYY
097700         MOVE LOSS-NEXT-DD TO BBDD-NI-DD.
097800*
097900*--------------------------------------------------------------*
098000* BUDGET RESET / PRORATION ENGINE
098100*--------------------------------------------------------------*
098200* amount due today, prorated only when legal (weekly/monthly/
098300* yearly) and requested by the item.
098400*
098500 E060-BUDGET-AMOUNT-DUE.
098600     MOVE BI-AMOUNT TO BBBD-AMOUNT-DUE.
098700     IF BI-USES-PRORATION
098800         MOVE BI-NEXT-DATE TO BBBD-NEXT-DATE-R
098900         MOVE BB-CURRENT-DATE TO BBBD-END-DATE-R
099000         MOVE BBBD-ND-YYYY TO BB-DN-YYYY
099100         MOVE BBBD-ND-MM TO BB-DN-MM
099200         MOVE BBBD-ND-DD TO BB-DN-DD
099300         PERFORM E065-DAY-NUMBER-FOR-DATE
099400         MOVE BB-DN-RESULT TO BB-DN-RESULT-2
099500         MOVE BBBD-ED-YYYY TO BB-DN-YYYY
099600         MOVE BBBD-ED-MM TO BB-DN-MM
099700         MOVE BBBD-ED-DD TO BB-DN-DD
099800         PERFORM E065-DAY-NUMBER-FOR-DATE
099900         COMPUTE BBBD-DAYS-REMAINING = BB-DN-RESULT-2 - BB-DN-RESULT
100000         EVALUATE TRUE
100100             WHEN BI-FREQ = '3'
100200                 MOVE 7 TO BBBD-TOTAL-DAYS
100300             WHEN BI-FREQ = '5' OR BI-FREQ = '6'
100400                 PERFORM E062-TOTAL-DAYS-MONTH-OR-YEAR
100500         END-EVALUATE
100600         COMPUTE BBBD-AMOUNT-DUE ROUNDED =
100700             (BBBD-DAYS-REMAINING / BBBD-TOTAL-DAYS) *
100800             BI-AMOUNT.
100900*
101000* total days in the period ending on BI-NEXT-DATE, i.e. the
101100* span from (next-reset minus 1 month/year) to next-reset.
101200*
101300 E062-TOTAL-DAYS-MONTH-OR-YEAR.
101400     MOVE BBBD-ND-YYYY TO BBBD-RC-YYYY.
101500     MOVE BBBD-ND-MM TO BBBD-RC-MM.
101600     MOVE BBBD-ND-DD TO BBBD-RC-DD.
101700     IF BI-FREQ = '5'
101800         PERFORM E062A-BACK-UP-ONE-MONTH
101900     ELSE
102000         SUBTRACT 1 FROM BBBD-RC-YYYY.
102100     MOVE BBBD-ND-YYYY TO BB-DN-YYYY.
102200     MOVE BBBD-ND-MM TO BB-DN-MM.
102300     MOVE BBBD-ND-DD TO BB-DN-DD.
102400     PERFORM E065-DAY-NUMBER-FOR-DATE.
102500     MOVE BB-DN-RESULT TO BB-DN-RESULT-2.
102600     MOVE BBBD-RC-YYYY TO BB-DN-YYYY.
102700     MOVE BBBD-RC-MM TO BB-DN-MM.
102800     MOVE BBBD-RC-DD TO BB-DN-DD.
102900     PERFORM E065-DAY-NUMBER-FOR-DATE.
103000     COMPUTE BBBD-TOTAL-DAYS = BB-DN-RESULT-2 - BB-DN-RESULT.
103100*
103200 E062A-BACK-UP-ONE-MONTH.
103300     SUBTRACT 1 FROM BBBD-RC-MM.
103400     IF BBBD-RC-MM < 1
103500         MOVE 12 TO BBBD-RC-MM
103600         SUBTRACT 1 FROM BBBD-RC-YYYY.
103700*
103800* given the date of the last handled loss/reset, compute the
103900* next reset date per the item's frequency.
104000*
104100 E061-BUDGET-RESET-DATE.
104200     MOVE BI-NEXT-DATE TO BBBD-RESET-CANDIDATE-R.
104300     EVALUATE TRUE
104400         WHEN BI-FREQ = '4'
104500             ADD 14 TO BBBD-RC-DD
104600             MOVE BBBD-RC-YYYY TO LOSS-NEXT-YYYY
104700             MOVE BBBD-RC-MM TO LOSS-NEXT-MM
104800             MOVE BBBD-RC-DD TO LOSS-NEXT-DD
104900             PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
105000             MOVE LOSS-NEXT-DATE TO BBBD-RESET-CANDIDATE-R
105100         WHEN BI-FREQ = '2'
105200             ADD 1 TO BBBD-RC-DD
105300             MOVE BBBD-RC-YYYY TO LOSS-NEXT-YYYY
105400             MOVE BBBD-RC-MM TO LOSS-NEXT-MM
105500             MOVE BBBD-RC-DD TO LOSS-NEXT-DD
105600             PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
105700             MOVE LOSS-NEXT-DATE TO BBBD-RESET-CANDIDATE-R
105800         WHEN BI-FREQ = '5'
105900             PERFORM E063-MONTHLY-RESET-DATE
106000         WHEN BI-FREQ = '1'
106100             MOVE ZERO TO BBBD-RESET-CANDIDATE-R
106200         WHEN BI-FREQ = '3'
106300             PERFORM E064-WEEKLY-RESET-DATE
106400         WHEN BI-FREQ = '6'
106500             ADD 1 TO BBBD-RC-YYYY
106600             MOVE BBBD-RC-YYYY TO BBBD-RESET-CANDIDATE-R
106700             MOVE BBBD-RC-MM TO BBBD-RESET-CANDIDATE-R (5:2)
106800             MOVE BBBD-RC-DD TO BBBD-RESET-CANDIDATE-R (7:2)
106900     END-EVALUATE.
107000*
107100* monthly: clamp the configured reset day-of-month to the
107200* last day of the last-loss's month; if that same-month date
107300* is strictly after the last loss, use it, else add a month.
107400*
107500 E063-MONTHLY-RESET-DATE.
107600     MOVE BBBD-RC-YYYY TO LOSS-NEXT-YYYY.
107700     MOVE BBBD-RC-MM TO LOSS-NEXT-MM.
107800     MOVE BUD-MONTHLY-RESET-DAY TO LOSS-NEXT-DD.
107900     PERFORM E058-CLAMP-MONTH-END-LOSS.
108000     IF LOSS-NEXT-DATE > BI-NEXT-DATE
108100         MOVE LOSS-NEXT-DATE TO BBBD-RESET-CANDIDATE-R
108200     ELSE
108300         PERFORM E063A-ADD-ONE-MONTH.
108400*
108500 E063A-ADD-ONE-MONTH.
108600     ADD 1 TO LOSS-NEXT-MM.
108700     IF LOSS-NEXT-MM > 12
108800         MOVE 1 TO LOSS-NEXT-MM
108900         ADD 1 TO LOSS-NEXT-YYYY.
109000     MOVE BUD-MONTHLY-RESET-DAY TO LOSS-NEXT-DD.
109100     PERFORM E058-CLAMP-MONTH-END-LOSS.
109200     MOVE LOSS-NEXT-DATE TO BBBD-RESET-CANDIDATE-R.
109300*
109400* weekly: land on the next occurrence of the configured
109500* weekday strictly after today (sunday=1 .. saturday=7).
109600*
109700 E064-WEEKLY-RESET-DATE.
109800     MOVE BBBD-RC-YYYY TO BB-DN-YYYY.
109900     MOVE BBBD-RC-MM TO BB-DN-MM.
110000     MOVE BBBD-RC-DD TO BB-DN-DD.
110100     PERFORM E065-DAY-NUMBER-FOR-DATE.
110200     DIVIDE BB-DN-RESULT + 1 BY 7 GIVING WS-MOD-QUOTIENT
110300         REMAINDER WS-MOD-REM-4.
110400     COMPUTE SUB2 = WS-MOD-REM-4 + 1.
110500     COMPUTE SUB = SUB2 - BUD-WEEKLY-RESET-DAY.
110600     MOVE BBBD-RC-YYYY TO LOSS-NEXT-YYYY.
110700     MOVE BBBD-RC-MM TO LOSS-NEXT-MM.
110800     MOVE BBBD-RC-DD TO LOSS-NEXT-DD.
110900     IF SUB = ZERO
111000         ADD 7 TO LOSS-NEXT-DD
111100         PERFORM E054-NORMALIZE-YYYYMMDD-LOSS.
111200     IF SUB > ZERO
111300         COMPUTE SUB = 7 - SUB
111400         ADD SUB TO LOSS-NEXT-DD
111500         PERFORM E054-NORMALIZE-YYYYMMDD-LOSS
111600     ELSE IF SUB < ZERO
111700         COMPUTE SUB = 0 - SUB
111800         ADD SUB TO LOSS-NEXT-DD
111900         PERFORM E054-NORMALIZE-YYYYMMDD-LOSS.
112000     MOVE LOSS-NEXT-DATE TO BBBD-RESET-CANDIDATE-R.
112100*
112200*--------------------------------------------------------------*
112300* DAY-NUMBER CONVERTER (DATE INTRINSIC SUBSTITUTE)
112400*--------------------------------------------------------------*
112500* turns a torn-apart BB-DN-YYYY/MM/DD into a running day count
112600* (the civil-calendar day-number formula out of the old nightly
112700* scheduling utilities, back when this compiler had no date
112800* intrinsics of its own) so two dates can be subtracted for an
112900* elapsed-day count.  caller loads BB-DN-YYYY/MM/DD and PERFORMs
113000* this paragraph; the answer comes back in BB-DN-RESULT.
113100*
113200 E065-DAY-NUMBER-FOR-DATE.
113300     COMPUTE BB-DN-CENTURY-ADJ = (14 - BB-DN-MM) / 12.
113400     COMPUTE BB-DN-ADJ-YEAR =
113500         BB-DN-YYYY + 4800 - BB-DN-CENTURY-ADJ.
113600     COMPUTE BB-DN-ADJ-MONTH =
113700         BB-DN-MM + 12 * BB-DN-CENTURY-ADJ - 3.
113800     COMPUTE BB-DN-RESULT =
113900         BB-DN-DD + (153 * BB-DN-ADJ-MONTH + 2) / 5 +
114000         365 * BB-DN-ADJ-YEAR + (BB-DN-ADJ-YEAR / 4) -
114100         (BB-DN-ADJ-YEAR / 100) + (BB-DN-ADJ-YEAR / 400) - 32045.
114110*
114120*--------------------------------------------------------------*
114130* SIMULATED-DAY ADVANCE (US4507)
114140*--------------------------------------------------------------*
114150* moves BB-CURRENT-DATE forward one calendar day -- through the
114160* same month/year carry E054-NORMALIZE-YYYYMMDD-LOSS already
114170* does for the frequency stepper, instead of adding BB-DAY-IX
114180* straight onto the CCYYMMDD field, which runs off the end of
114190* the month the first time a run crosses one.
114195*
114200 E066-ADVANCE-CURRENT-DATE.
114210     MOVE BB-CURRENT-DATE TO LOSS-NEXT-DATE-R.
114220     ADD 1 TO LOSS-NEXT-DD.
114230     PERFORM E054-NORMALIZE-YYYYMMDD-LOSS.
114240     MOVE LOSS-NEXT-DATE TO BB-CURRENT-DATE.
114250*
114300*--------------------------------------------------------------*
114400* TABLE SEARCH HELPERS (NAME -> ROW LOOKUP)
114500*--------------------------------------------------------------*
114600* account-name lookup leaves PR-ACCT-OX pointed at the found
114610* row, the same side-effect convention E056 below uses for the
114620* loss/payment/budget-item source lookup -- a caller that still
114630* needs some OTHER row's index after the call (the contribution
114640* step's destination account, say) has to save it off first.
114700* SUB itself is exhausted by the search and is NOT the answer --
114800* the governing PERFORM has no VARYING of its own and relies on
114900* E051A-TEST-ONE-ACCOUNT below to run SUB past BB-ACCOUNT-COUNT.
115000 E051-FIND-ACCOUNT-ROW-BY-NAME.
115100     SET SUB TO 1.
115200     SET PR-ACCT-OX TO 1.
115300     PERFORM E051A-TEST-ONE-ACCOUNT THRU E051A-EXIT
115400         UNTIL SUB > BB-ACCOUNT-COUNT.
115500*
115600 E051A-TEST-ONE-ACCOUNT.
115700     IF BBA-RECORD (SUB) (1:40) = WS-LOOKUP-NAME
115800         SET PR-ACCT-OX TO SUB.
115900     ADD 1 TO SUB.
116000 E051A-EXIT.
116100     EXIT.
116200*
116300* source-row lookup for losses/payments/budget items -- a
116400* funding source may be a cash/savings account or a credit
116500* card, so this checks both tables and leaves BB-WITHIN-
116600* END-DATE-SW/ one of PR-ACCT-OX or PR-DEBT-OX pointed at the
116700* matching row -- a plain IF against each table in turn, same
116800* as the rest of this job, instead of a single generic dispatcher.
116900*
117000 E056-FIND-SOURCE-ROW.
117100     MOVE 'N' TO BB-DUE-TODAY-SW.
117200     SET SUB TO 1.
117300     PERFORM E056A-TEST-ONE-ACCOUNT THRU E056A-EXIT
117400         UNTIL SUB > BB-ACCOUNT-COUNT.
117500     IF BB-DUE-TODAY-SW NOT = 'A'
117600         SET SUB TO 1
117700         PERFORM E056B-TEST-ONE-DEBT THRU E056B-EXIT
117800             UNTIL SUB > BB-DEBT-COUNT.
117900*
118000 E056A-TEST-ONE-ACCOUNT.
118100     IF BBA-RECORD (SUB) (1:40) = WS-LOOKUP-NAME
118200         SET PR-ACCT-OX TO SUB
118300         MOVE 'A' TO BB-DUE-TODAY-SW.
118400     ADD 1 TO SUB.
118500 E056A-EXIT.
118600     EXIT.
118700*
118800 E056B-TEST-ONE-DEBT.
118900     IF BBD-RECORD (SUB) (1:40) = WS-LOOKUP-NAME
119000         SET PR-DEBT-OX TO SUB
119100         MOVE 'D' TO BB-DUE-TODAY-SW.
119200     ADD 1 TO SUB.
119300 E056B-EXIT.
119400     EXIT.
119500*
119600* deduct an amount from whichever source E056 located -- an
119700* account balance decreases, a credit-card balance increases.
119800*
119900 E057-DEDUCT-FROM-SOURCE.
119910*    US4487 - records the source side of the ledger entry here,
119920*    since every caller has already pointed WS-LOOKUP-NAME and
119930*    BB-DUE-TODAY-SW at the row being drawn down.
119940     IF BB-DUE-TODAY-SW = 'A'
119950         MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO TH-SOURCE-ORIGINAL
120000         SUBTRACT WS-TEMP-AMOUNT
120100             FROM PR-VALUE (PR-ACCT-OX, PR-ACCT-DX)
120150         MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO TH-SOURCE-UPDATED
120200     ELSE IF BB-DUE-TODAY-SW = 'D'
120250         MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) TO TH-SOURCE-ORIGINAL
120300         ADD WS-TEMP-AMOUNT
120400             TO PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX)
120450         MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) TO TH-SOURCE-UPDATED.
120500     MOVE WS-LOOKUP-NAME TO TH-SOURCE-NAME.
120520     MOVE WS-TEMP-AMOUNT TO TH-AMOUNT.
120540     MOVE 'Y' TO TH-SOURCE-SHOW-CHANGE.
120600*
120700*--------------------------------------------------------------*
120800* LEDGER WRITE
120900*--------------------------------------------------------------*
121000 E055-WRITE-TRANSACTION.
121010*    US4487 - TRAN-OUT-REC IS BBTRAN-RECORD (no separate holding
121020*    area), so the MOVE SPACES that used to sit here wiped out
121030*    every field the caller had just populated; each caller now
121040*    clears the record itself before it starts filling TH- fields.
121200     MOVE BB-CURRENT-DATE TO TH-DATE.
121300     WRITE TRAN-OUT-REC.
121400     ADD 1 TO RC-TRANSACTIONS-WRITTEN.
121500*
121600*--------------------------------------------------------------*
121700* COMMIT ENGINE - FULL (BATCH FLOW STEP 5)
121800*--------------------------------------------------------------*
121900 F070-COMMIT-FULL.
122000     PERFORM F073-COMMIT-ACCOUNT
122100         VARYING BB-ACCT-IX FROM 1 BY 1
122200         UNTIL BB-ACCT-IX > BB-ACCOUNT-COUNT.
122300     PERFORM F074-COMMIT-DEBT
122400         VARYING BB-DEBT-IX FROM 1 BY 1
122500         UNTIL BB-DEBT-IX > BB-DEBT-COUNT.
122600*
122700 F073-COMMIT-ACCOUNT.
122800     SET PR-ACCT-OX TO BB-ACCT-IX.
122900     SET PR-ACCT-DX TO BB-DAY-COUNT.
122950     SET PR-ACCT-DX UP BY 1.
123000     MOVE BBA-RECORD (BB-ACCT-IX) TO BBACCT-RECORD.
123100     MOVE PR-VALUE (PR-ACCT-OX, PR-ACCT-DX) TO ACCT-VALUE.
123200     MOVE PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, PR-ACCT-DX)
123300         TO ACCT-NEXT-CONTRIB-DATE.
123400     MOVE PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX)
123500         TO ACCT-NEXT-INTEREST-DATE.
123600     MOVE BBACCT-RECORD TO BBA-RECORD (BB-ACCT-IX).
123700*
123800 F074-COMMIT-DEBT.
123900     SET PR-DEBT-OX TO BB-DEBT-IX.
124000     SET PR-DEBT-DX TO BB-DAY-COUNT.
124050     SET PR-DEBT-DX UP BY 1.
124100     MOVE BBD-RECORD (BB-DEBT-IX) TO BBDEBT-RECORD.
124200     MOVE PR-DEBT-VALUE (PR-DEBT-OX, PR-DEBT-DX) TO DEBT-AMOUNT.
124300     MOVE PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX)
124400         TO DEBT-PAY-NEXT-DATE.
124500     MOVE PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX, PR-DEBT-DX)
124600         TO DEBT-NEXT-INTEREST-DATE.
124700     MOVE PR-PRINCIPAL (PR-DEBT-OX, PR-DEBT-DX)
124800         TO DEBT-PRINCIPAL.
124900     MOVE PR-INTEREST (PR-DEBT-OX, PR-DEBT-DX)
125000         TO DEBT-INTEREST-AMT.
125100     MOVE BBDEBT-RECORD TO BBD-RECORD (BB-DEBT-IX).
125200*
125300*--------------------------------------------------------------*
125400* COMMIT ENGINE - NEXT-DATES-ONLY (LIGHTER VARIANT)
125500*--------------------------------------------------------------*
125600 F071-COMMIT-NEXT-DATES-ONLY.
125700     PERFORM F075-NEXT-DATES-ACCOUNT
125800         VARYING BB-ACCT-IX FROM 1 BY 1
125900         UNTIL BB-ACCT-IX > BB-ACCOUNT-COUNT.
126000     PERFORM F076-NEXT-DATES-DEBT
126100         VARYING BB-DEBT-IX FROM 1 BY 1
126200         UNTIL BB-DEBT-IX > BB-DEBT-COUNT.
126300*
126400 F075-NEXT-DATES-ACCOUNT.
126500     SET PR-ACCT-OX TO BB-ACCT-IX.
126600     SET PR-ACCT-DX TO BB-DAY-COUNT.
126650     SET PR-ACCT-DX UP BY 1.
126700     MOVE BBA-RECORD (BB-ACCT-IX) TO BBACCT-RECORD.
126800     MOVE PR-NEXT-CONTRIB-DATE (PR-ACCT-OX, PR-ACCT-DX)
126900         TO ACCT-NEXT-CONTRIB-DATE.
127000     MOVE PR-NEXT-INTEREST-DATE (PR-ACCT-OX, PR-ACCT-DX)
127100         TO ACCT-NEXT-INTEREST-DATE.
127200     MOVE BBACCT-RECORD TO BBA-RECORD (BB-ACCT-IX).
127300*
127400 F076-NEXT-DATES-DEBT.
127500     SET PR-DEBT-OX TO BB-DEBT-IX.
127600     SET PR-DEBT-DX TO BB-DAY-COUNT.
127650     SET PR-DEBT-DX UP BY 1.
127700     MOVE BBD-RECORD (BB-DEBT-IX) TO BBDEBT-RECORD.
127800     MOVE PR-NEXT-PAYMENT-DATE (PR-DEBT-OX, PR-DEBT-DX)
127900         TO DEBT-PAY-NEXT-DATE.
128000     MOVE PR-DEBT-NEXT-INT-DATE (PR-DEBT-OX, PR-DEBT-DX)
128100         TO DEBT-NEXT-INTEREST-DATE.
128200     MOVE BBDEBT-RECORD TO BBD-RECORD (BB-DEBT-IX).
128300*
128400*--------------------------------------------------------------*
128500* BUDGET ITEM REMAINING-AMOUNT WALK (RUNS AFTER EITHER
128600* COMMIT VARIANT, ONLY WHEN AUTO-RESET IS CONFIGURED)
128700*--------------------------------------------------------------*
128800 F072-BUDGET-REMAIN-WALK.
128900     IF BUD-AUTO-RESET-ON
129000         PERFORM F077-WALK-ONE-BUDGET-ITEM
129100             VARYING BB-BITM-IX FROM 1 BY 1
129200             UNTIL BB-BITM-IX > BB-BITM-COUNT.
129300*
129400 F077-WALK-ONE-BUDGET-ITEM.
129500     SET PR-BITM-OX TO BB-BITM-IX.
129600     MOVE BBI-RECORD (BB-BITM-IX) TO BBBITM-RECORD.
129700     SET PR-BITM-DX TO 1.
129800     PERFORM F078-WALK-ONE-DAY
129900         VARYING PR-BITM-DX FROM 1 BY 1
129950         UNTIL PR-BITM-DX > BB-DAY-COUNT + 1.
130100     MOVE BI-NEXT-DATE TO PR-NEXT-LOSS-DATE (PR-BITM-OX,
130200         PR-BITM-DX).
130300     MOVE BBBITM-RECORD TO BBI-RECORD (BB-BITM-IX).
130400*
130500 F078-WALK-ONE-DAY.
130600     IF PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX)
130700             NOT = -1
130800         IF BI-REMAIN-ACCUMULATES OR
130900             (NOT BI-REMAIN-DISAPPEARS AND
131000              NOT BI-REMAIN-ADDS-BACK)
131100             ADD PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX)
131200                 TO BI-CURR-AMOUNT
131300         ELSE
131400             MOVE PR-LOSS-AMOUNT-TODAY (PR-BITM-OX, PR-BITM-DX)
131500                 TO BI-CURR-AMOUNT.
131600*
131700*--------------------------------------------------------------*
131800* OUTPUT MASTERS AND RECONCILIATION RECORD
131900*--------------------------------------------------------------*
132000 G080-WRITE-OUTPUT-MASTERS.
132100     PERFORM G081-WRITE-ACCOUNT
132200         VARYING BB-ACCT-IX FROM 1 BY 1
132300         UNTIL BB-ACCT-IX > BB-ACCOUNT-COUNT.
132400     PERFORM G082-WRITE-DEBT
132500         VARYING BB-DEBT-IX FROM 1 BY 1
132600         UNTIL BB-DEBT-IX > BB-DEBT-COUNT.
132700     PERFORM G083-WRITE-BITM
132800         VARYING BB-BITM-IX FROM 1 BY 1
132900         UNTIL BB-BITM-IX > BB-BITM-COUNT.
133000*
133100 G081-WRITE-ACCOUNT.
133200     MOVE BBA-RECORD (BB-ACCT-IX) TO ACCT-OUT-REC.
133300     WRITE ACCT-OUT-REC.
133400*
133500 G082-WRITE-DEBT.
133600     MOVE BBD-RECORD (BB-DEBT-IX) TO DEBT-OUT-REC.
133700     WRITE DEBT-OUT-REC.
133800*
133900 G083-WRITE-BITM.
134000     MOVE BBI-RECORD (BB-BITM-IX) TO BITM-OUT-REC.
134100     WRITE BITM-OUT-REC.
134200*
134300 END-RTN.
134400     MOVE BB-CURRENT-DATE TO RC-RUN-DATE RC-CURRENT-DATE.
134500     MOVE BB-TARGET-DATE TO RC-TARGET-DATE.
134600     MOVE BB-DAY-COUNT TO RC-DAY-COUNT.
134700     MOVE BB-ACCOUNT-COUNT TO RC-ACCOUNTS-READ.
134800     MOVE BB-DEBT-COUNT TO RC-DEBTS-READ.
134900     MOVE BB-GAIN-COUNT TO RC-GAINS-READ.
135000     MOVE BB-LOSS-COUNT TO RC-LOSSES-READ.
135100     MOVE BB-BITM-COUNT TO RC-BUDGET-ITEMS-READ.
135200     COMPUTE RC-RECORDS-REJECTED =
135300         BBVC-ACCOUNT-REJECTS + BBVC-DEBT-REJECTS +
135400         BBVC-GAIN-REJECTS + BBVC-LOSS-REJECTS +
135500         BBVC-BITM-REJECTS.
135600     IF BB-COMMIT-FULL
135700         SET RC-FULL-COMMIT TO TRUE
135800     ELSE
135900         SET RC-NEXT-DATES-ONLY TO TRUE.
136000     WRITE RCON-OUT-REC.
136100     DISPLAY 'FINAL TOTALS FOR BBPRED2000 RUN' UPON CRT AT 0915.
136200     DISPLAY RC-DAY-COUNT 'DAYS SIMULATED' UPON CRT AT 1125.
136300     CLOSE ACCT-IN-FILE DEBT-IN-FILE GAIN-IN-FILE LOSS-IN-FILE
136400           BITM-IN-FILE BSET-IN-FILE TRAN-OUT-FILE
136500           ACCT-OUT-FILE DEBT-OUT-FILE BITM-OUT-FILE
136600           RCON-OUT-FILE.
136700     STOP RUN.
136800*
