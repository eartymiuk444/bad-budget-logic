000100*--------------------------------------------------------------*
000200* BBFGAIN.DD.CBL
000300* GAINS.DAT record -- one scheduled income item per line.
000400* line-sequential, fixed width, FILLER-padded like every other
000500* BadBudget master record.
000600*--------------------------------------------------------------*
000700 01  BBGAIN-RECORD.
000800     05  GAIN-SOURCE-DESC             PIC X(40).
000900     05  GAIN-AMOUNT                  PIC S9(9)V99 COMP-3.
001000     05  GAIN-FREQ                    PIC X(1).
001100     05  GAIN-END-DATE                PIC 9(8).
001200     05  GAIN-DEST-ACCOUNT            PIC X(40).
001300     05  GAIN-NEXT-DATE               PIC 9(8).
001400     05  FILLER                       PIC X(10).
001500*
